000100***************************************************************
000200*                                                             *
000300*    CGSKLDRC  --  SKILL DETAIL RECORD LAYOUT                  *
000400*                                                             *
000500*  ONE RECORD PER SKILL EVIDENCED ON A CANDIDATE'S RESUME.    *
000600*  SKILLDET IS GROUPED BY SKL-CAND-ID -- CGSKLMAT AND THE     *
000700*  POSITIONING-SIGNAL LOOKUP IN CGOUTLOP BOTH BREAK ON THIS   *
000800*  KEY.  SOURCE FLAGS ARE NOT MUTUALLY EXCLUSIVE ON THE FILE; *
000900*  THE SKILL-MATURITY CLASSIFIER RESOLVES THEM                *
001000*  WORK-OVER-PROJECT-OVER-EDUCATION.                          *
001100*                                                             *
001200*  MAINTENANCE LOG                                            *
001300*  DATE     INIT  REQ#      DESCRIPTION                      *
001400*  -------- ----  --------  -------------------------------- *
001500*  04/18/89  RVM  CG-0002   ORIGINAL LAYOUT, 60-BYTE RECORD.  *
001600*  02/18/93  LDT  CG-0028   ADDED 88-LEVELS FOR SOURCE FLAGS. *
001700*  11/30/98  JKW  CG-0041   Y2K REVIEW -- NO DATE FIELDS IN   *
001800*                           THIS RECORD, NO CHANGE REQUIRED.  *
001900*  02/21/08  SPH  CG-0079   REWORDED THE BANNER -- NO LAYOUT  *
002000*                           CHANGE.                           *
002100***************************************************************
002200
002300 01  SKILL-DETAIL-RECORD.
002400     05  SKL-CAND-ID                  PIC X(8).
002500     05  SKL-NAME                     PIC X(20).
002600     05  SKL-SRC-EDU                   PIC X(1).
002700         88  SKL-EVIDENCED-EDU         VALUE 'Y'.
002800     05  SKL-SRC-PROJ                  PIC X(1).
002900         88  SKL-EVIDENCED-PROJ        VALUE 'Y'.
003000     05  SKL-SRC-WORK                  PIC X(1).
003100         88  SKL-EVIDENCED-WORK        VALUE 'Y'.
003200     05  FILLER                        PIC X(29).
