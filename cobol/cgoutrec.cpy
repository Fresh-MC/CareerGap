000100***************************************************************
000200*                                                             *
000300*    CGOUTREC  --  OUTCOME EVENT RECORD LAYOUT                 *
000400*                                                             *
000500*  ONE RECORD PER APPLICATION-OUTCOME EVENT FED TO THE        *
000600*  STRATEGY LIFECYCLE STATE MACHINE.  OUTCOMES IS ORDERED BY  *
000700*  CAND-ID AND, WITHIN CANDIDATE, BY OUT-SEQ -- CGOUTLOP      *
000800*  DEPENDS ON THAT ORDER TO APPLY EVENTS IN SEQUENCE.         *
000900*                                                             *
001000*  MAINTENANCE LOG                                            *
001100*  DATE     INIT  REQ#      DESCRIPTION                      *
001200*  -------- ----  --------  -------------------------------- *
001300*  05/22/89  RVM  CG-0004   ORIGINAL LAYOUT, 30-BYTE RECORD.  *
001400*  09/03/91  RVM  CG-0013   ADDED 88-LEVELS FOR OUTCOME TYPE. *
001500*  11/30/98  JKW  CG-0041   Y2K REVIEW -- NO DATE FIELDS IN   *
001600*                           THIS RECORD, NO CHANGE REQUIRED.  *
001700*  02/21/08  SPH  CG-0079   REWORDED THE BANNER -- NO LAYOUT  *
001800*                           CHANGE.                           *
001900***************************************************************
002000
002100 01  OUTCOME-EVENT-RECORD.
002200     05  OUT-CAND-ID                  PIC X(8).
002300     05  OUT-TYPE                     PIC X(12).
002400         88  OUT-IS-INTERVIEW         VALUE 'INTERVIEW'.
002500         88  OUT-IS-REJECTED          VALUE 'REJECTED'.
002600         88  OUT-IS-NO-RESPONSE       VALUE 'NO-RESPONSE'.
002700         88  OUT-IS-OFFER             VALUE 'OFFER'.
002800     05  OUT-SEQ                      PIC 9(4).
002900     05  FILLER                       PIC X(6).
