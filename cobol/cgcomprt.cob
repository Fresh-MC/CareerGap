000100*****************************************************************
000200* PROGRAM NAME:    CGCOMPRT
000300* ORIGINAL AUTHOR: DONALD Q. TRASK
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 06/07/90  DQT           CG-0009  ORIGINAL PROGRAM -- COMPLIANCE
000900*                         SUMMARY RUN AGAINST THE CONCATENATED
001000*                         COMPLDET FILE.
001100* 09/03/91  RVM           CG-0017  ADDED THE HALF-UP SCORE
001200*                         ROUNDING CHECK AND THE SCORE-PARTS
001300*                         REDEFINES.
001400* 02/18/93  LDT           CG-0030  DEFAULTED BLANK/UNRECOGNIZED
001500*                         SEVERITY TO MEDIUM EXPLICITLY.
001600* 06/14/94  LDT           CG-0039  ADDED THE GRAND-TOTAL LINE,
001700*                         RECOMPUTED RATHER THAN AVERAGED.
001800* 11/30/98  JKW           CG-0041  Y2K REVIEW -- RUN TIMESTAMP
001900*                         IS A SUPPLIED PARAMETER, NOT DERIVED;
002000*                         NO CHANGE REQUIRED.
002100* 03/22/99  JKW           CG-0048  CONVERTED ACCUMULATOR FIELDS
002200*                         TO COMP-3 FOR PERFORMANCE.
002300* 08/09/01  SPH           CG-0052  ROUTED THE DETAIL AND GRAND
002400*                         TOTAL LINES THROUGH THE FIXED-FORMAT
002500*                         COMPLIANCE-SUMMARY-RECORD LAYOUT SO
002600*                         THE PRINT IMAGE AND THE DOWNSTREAM
002700*                         SUMMARY FIELDS CANNOT DRIFT APART.
002800* 09/14/07  SPH           CG-0073  CONVERTED THE GRAND-ACCUM
002900*                         DIAGNOSTIC DUMP TO A LOOP-BY-PARAGRAPH
003000*                         PATTERN PER THE SHOP COPYBOOK STANDARD.
003100* 02/11/08  SPH           CG-0077  ADDED UPPER-CASED WORKING
003200*                         COPIES OF CHK-STATUS AND CHK-SEVERITY --
003300*                         KIOSK HOSTS HAD STARTED SENDING MIXED-
003400*                         CASE CODES AND THE 88-LEVELS WERE
003500*                         MISSING THEM.
003600* 02/21/08  SPH           CG-0079  REWORDED TWO BANNER LINES --
003700*                         SAME QA CLEANUP AS THE OTHER FIVE
003800*                         PROGRAMS.
003900*****************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.  CGCOMPRT.
004200 AUTHOR. DONALD Q. TRASK.
004300 INSTALLATION. DATA PROCESSING DIVISION.
004400 DATE-WRITTEN. 06/07/90.
004500 DATE-COMPILED.
004600 SECURITY. NON-CONFIDENTIAL.
004700*=================================================================*
004800 ENVIRONMENT DIVISION.
004900*-----------------------------------------------------------------*
005000 CONFIGURATION SECTION.
005100*-----------------------------------------------------------------*
005200 SOURCE-COMPUTER. IBM-3081.
005300*-----------------------------------------------------------------*
005400 OBJECT-COMPUTER. IBM-3081.
005500*-----------------------------------------------------------------*
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 IS CG-RERUN-SWITCH
005900     CLASS CG-ALPHA-CLASS IS 'A' THRU 'Z'.
006000*-----------------------------------------------------------------*
006100 INPUT-OUTPUT SECTION.
006200*-----------------------------------------------------------------*
006300 FILE-CONTROL.
006400     SELECT PARM-CARD-FILE ASSIGN TO RUNPARM
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-RUNPARM-STATUS.
006700*
006800     SELECT COMPLIANCE-DETAIL-FILE ASSIGN TO COMPLDET
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-COMPLDET-STATUS.
007100*
007200     SELECT COMPLIANCE-SUMMARY-FILE ASSIGN TO COMPLSUM
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-COMPLSUM-STATUS.
007500*=================================================================*
007600 DATA DIVISION.
007700 FILE SECTION.
007800*-----------------------------------------------------------------*
007900 FD  PARM-CARD-FILE
008000     RECORDING MODE IS F.
008100 01  PARM-CARD-REC                    PIC X(19).
008200 EJECT
008300 FD  COMPLIANCE-DETAIL-FILE
008400     RECORDING MODE IS F.
008500 COPY CGCHKREC.
008600 EJECT
008700 FD  COMPLIANCE-SUMMARY-FILE
008800     RECORDING MODE IS F.
008900 01  COMPLSUM-REC                     PIC X(132).
009000 EJECT
009100*****************************************************************
009200*                     W O R K I N G   S T O R A G E              *
009300*****************************************************************
009400 WORKING-STORAGE SECTION.
009500 01  FILLER PIC X(32)
009600     VALUE 'CGCOMPRT WORKING STORAGE BEGINS'.
009700*-----------------------------------------------------------------*
009800 COPY CGWRKARA.
009900 EJECT
010000*-----------------------------------------------------------------*
010100*   FIXED-FORMAT COMPLIANCE SUMMARY RECORD -- THE FORMATTING
010200*   BUFFER 2300-WRITE-HOST-SUMMARY AND 2900-WRITE-GRAND-TOTAL
010300*   LOAD BEFORE MOVING THE FIELDS ON INTO THE PRINT LINE
010400*-----------------------------------------------------------------*
010500 COPY CGSUMREC.                                                    CG-0052
010600 EJECT
010700 01  WS-STATUS-AREA.
010800     05  WS-RUNPARM-STATUS            PIC X(2) VALUE '00'.
010900     05  WS-COMPLDET-STATUS           PIC X(2) VALUE '00'.
011000     05  WS-COMPLSUM-STATUS           PIC X(2) VALUE '00'.
011100     05  WS-END-OF-FILE-IND           PIC X(1) VALUE 'N'.
011200         88  WS-END-OF-FILE           VALUE 'Y'.
011300     05  WS-FIRST-RECORD-IND          PIC X(1) VALUE 'Y'.
011400         88  WS-FIRST-RECORD          VALUE 'Y'.
011500*---------------------------------------------------------------- CG-0077
011600*   UPPER-CASED COPIES OF THE STATUS/SEVERITY CODES -- THE FEED   CG-0077
011700*   FROM THE KIOSK HOSTS IS NOT GUARANTEED TO BE UPPER CASE       CG-0077
011800*---------------------------------------------------------------- CG-0077
011900     05  WS-STATUS-UPPER              PIC X(4) VALUE SPACE.       CG-0077
012000         88  WS-STATUS-UPPER-PASS     VALUE 'PASS'.               CG-0077
012100     05  WS-SEVERITY-UPPER            PIC X(6) VALUE SPACE.       CG-0077
012200         88  WS-SEVERITY-UPPER-HIGH   VALUE 'HIGH'.               CG-0077
012300         88  WS-SEVERITY-UPPER-LOW    VALUE 'LOW'.                CG-0077
012400*-----------------------------------------------------------------*
012500 01  WS-RUN-TIMESTAMP                 PIC X(19) VALUE SPACE.
012600 01  WS-BREAK-WORK-AREA.
012700     05  WS-PRIOR-HOSTNAME            PIC X(16) VALUE SPACE.
012800     05  WS-CUR-HOSTNAME              PIC X(16) VALUE SPACE.
012900*-----------------------------------------------------------------*
013000*   PER-HOST ACCUMULATORS -- REDEFINED AS A 5-ENTRY TABLE FOR
013100*   THE GRAND-TOTAL ROLL-UP LOOP
013200*-----------------------------------------------------------------*
013300 01  WS-HOST-ACCUM.
013400     05  WS-HOST-TOTAL                PIC 9(5) COMP-3 VALUE 0.
013500     05  WS-HOST-PASSED               PIC 9(5) COMP-3 VALUE 0.
013600     05  WS-HOST-FAILED               PIC 9(5) COMP-3 VALUE 0.
013700     05  WS-HOST-HIGH                 PIC 9(5) COMP-3 VALUE 0.
013800     05  WS-HOST-MEDIUM               PIC 9(5) COMP-3 VALUE 0.
013900     05  WS-HOST-LOW                  PIC 9(5) COMP-3 VALUE 0.
014000 01  WS-HOST-ACCUM-TABLE REDEFINES WS-HOST-ACCUM.
014100     05  WS-HOST-ACCUM-ENTRY OCCURS 6 TIMES
014200         INDEXED BY WS-ACC-IX
014300         PIC 9(5) COMP-3.
014400*-----------------------------------------------------------------*
014500*   GRAND TOTALS
014600*-----------------------------------------------------------------*
014700 01  WS-GRAND-ACCUM.
014800     05  WS-GRAND-TOTAL               PIC 9(7) COMP-3 VALUE 0.
014900     05  WS-GRAND-PASSED              PIC 9(7) COMP-3 VALUE 0.
015000     05  WS-GRAND-FAILED              PIC 9(7) COMP-3 VALUE 0.
015100     05  WS-GRAND-HIGH                PIC 9(7) COMP-3 VALUE 0.
015200     05  WS-GRAND-MEDIUM              PIC 9(7) COMP-3 VALUE 0.
015300     05  WS-GRAND-LOW                 PIC 9(7) COMP-3 VALUE 0.
015400 01  WS-GRAND-ACCUM-TABLE REDEFINES WS-GRAND-ACCUM.
015500     05  WS-GRAND-ENTRY OCCURS 6 TIMES
015600         INDEXED BY WS-GRD-IX
015700         PIC 9(7) COMP-3.
015800*-----------------------------------------------------------------*
015900*   SCORE WORK AREA
016000*-----------------------------------------------------------------*
016100 01  WS-SCORE-WORK-AREA.
016200     05  WS-SCORE                     PIC 9(3)V99 COMP-3 VALUE 0.
016300*-----------------------------------------------------------------*
016400*   PRINT LINE WORK AREAS
016500*-----------------------------------------------------------------*
016600 01  WS-HEADING-LINE-1.
016700     05  FILLER                       PIC X(20) VALUE SPACE.
016800     05  FILLER                       PIC X(32)
016900         VALUE 'CAREERGAP COMPLIANCE SUMMARY RUN '.
017000     05  WS-HDG-TIMESTAMP             PIC X(19) VALUE SPACE.
017100     05  FILLER                       PIC X(61) VALUE SPACE.
017200 01  WS-HEADING-LINE-2.
017300     05  WS-HDG-HOSTNAME              PIC X(16) VALUE 'HOSTNAME'.
017400     05  FILLER                       PIC X(2) VALUE SPACE.
017500     05  WS-HDG-SCORE                 PIC X(7) VALUE 'SCORE'.
017600     05  FILLER                       PIC X(2) VALUE SPACE.
017700     05  WS-HDG-PASSED                PIC X(7) VALUE 'PASSED'.
017800     05  FILLER                       PIC X(2) VALUE SPACE.
017900     05  WS-HDG-FAILED                PIC X(7) VALUE 'FAILED'.
018000     05  FILLER                       PIC X(2) VALUE SPACE.
018100     05  WS-HDG-HIGH                  PIC X(6) VALUE 'HIGH'.
018200     05  FILLER                       PIC X(2) VALUE SPACE.
018300     05  WS-HDG-MEDIUM                PIC X(7) VALUE 'MEDIUM'.
018400     05  FILLER                       PIC X(2) VALUE SPACE.
018500     05  WS-HDG-LOW                   PIC X(6) VALUE 'LOW'.
018600     05  FILLER                       PIC X(64) VALUE SPACE.
018700 01  WS-DETAIL-LINE.
018800     05  WS-DTL-HOSTNAME               PIC X(16) VALUE SPACE.
018900     05  FILLER                        PIC X(2) VALUE SPACE.
019000     05  WS-DTL-SCORE                  PIC ZZ9.99 VALUE ZERO.
019100     05  FILLER                        PIC X(4) VALUE SPACE.
019200     05  WS-DTL-PASSED                  PIC ZZZZ9 VALUE ZERO.
019300     05  FILLER                        PIC X(4) VALUE SPACE.
019400     05  WS-DTL-FAILED                  PIC ZZZZ9 VALUE ZERO.
019500     05  FILLER                        PIC X(4) VALUE SPACE.
019600     05  WS-DTL-HIGH                    PIC ZZZZ9 VALUE ZERO.
019700     05  FILLER                        PIC X(4) VALUE SPACE.
019800     05  WS-DTL-MEDIUM                  PIC ZZZZ9 VALUE ZERO.
019900     05  FILLER                        PIC X(4) VALUE SPACE.
020000     05  WS-DTL-LOW                     PIC ZZZZ9 VALUE ZERO.
020100     05  FILLER                        PIC X(63) VALUE SPACE.
020200 01  FILLER PIC X(32)
020300     VALUE 'CGCOMPRT WORKING STORAGE ENDS  '.
020400 EJECT
020500 LINKAGE SECTION.
020600 EJECT
020700*****************************************************************
020800*                      PROCEDURE DIVISION                        *
020900*****************************************************************
021000 PROCEDURE DIVISION.
021100 0000-CONTROL-PROCESS.
021200     PERFORM 1000-INITIALIZATION
021300         THRU 1099-INITIALIZATION-EXIT.
021400     PERFORM 2000-MAIN-PROCESS
021500         THRU 2000-MAIN-PROCESS-EXIT
021600         UNTIL WS-END-OF-FILE.
021700     IF NOT WS-FIRST-RECORD
021800         PERFORM 2300-WRITE-HOST-SUMMARY
021900             THRU 2399-WRITE-HOST-SUMMARY-EXIT
022000     END-IF.
022100     PERFORM 2900-WRITE-GRAND-TOTAL
022200         THRU 2999-WRITE-GRAND-TOTAL-EXIT.
022300     PERFORM EOJ9000-CLOSE-FILES
022400         THRU EOJ9999-EXIT.
022500     GOBACK.
022600 EJECT
022700 1000-INITIALIZATION.
022800     INITIALIZE WS-GRAND-ACCUM.
022900     OPEN INPUT  PARM-CARD-FILE.
023000     READ PARM-CARD-FILE
023100         AT END
023200             MOVE SPACE TO PARM-CARD-REC
023300     END-READ.
023400     MOVE PARM-CARD-REC TO WS-RUN-TIMESTAMP.
023500     CLOSE PARM-CARD-FILE.
023600
023700     OPEN INPUT  COMPLIANCE-DETAIL-FILE.
023800     OPEN OUTPUT COMPLIANCE-SUMMARY-FILE.
023900     IF WS-COMPLDET-STATUS NOT = '00' OR WS-COMPLSUM-STATUS NOT = '00'
024000         DISPLAY 'OPEN FAILED IN CGCOMPRT'
024100         GO TO EOJ9900-ABEND
024200     END-IF.
024300
024400     MOVE WS-RUN-TIMESTAMP TO WS-HDG-TIMESTAMP.
024500     WRITE COMPLSUM-REC FROM WS-HEADING-LINE-1.
024600     WRITE COMPLSUM-REC FROM WS-HEADING-LINE-2.
024700 1099-INITIALIZATION-EXIT.
024800     EXIT.
024900 EJECT
025000*-----------------------------------------------------------------*
025100*                         MAIN PROCESS
025200*-----------------------------------------------------------------*
025300 2000-MAIN-PROCESS.
025400     READ COMPLIANCE-DETAIL-FILE
025500         AT END
025600             SET WS-END-OF-FILE TO TRUE
025700             GO TO 2000-MAIN-PROCESS-EXIT
025800     END-READ.
025900     MOVE CHK-HOSTNAME TO WS-CUR-HOSTNAME.
026000     IF WS-FIRST-RECORD
026100         MOVE 'N' TO WS-FIRST-RECORD-IND
026200         MOVE WS-CUR-HOSTNAME TO WS-PRIOR-HOSTNAME
026300     END-IF.
026400     IF WS-CUR-HOSTNAME NOT = WS-PRIOR-HOSTNAME
026500         PERFORM 2300-WRITE-HOST-SUMMARY
026600             THRU 2399-WRITE-HOST-SUMMARY-EXIT
026700         INITIALIZE WS-HOST-ACCUM
026800         MOVE WS-CUR-HOSTNAME TO WS-PRIOR-HOSTNAME
026900     END-IF.
027000     PERFORM 2200-ACCUMULATE-HOST
027100         THRU 2299-ACCUMULATE-HOST-EXIT.
027200 2000-MAIN-PROCESS-EXIT.
027300     EXIT.
027400 EJECT
027500*-----------------------------------------------------------------*
027600*    ACCUMULATE ONE CHECK RECORD INTO THE CURRENT HOST
027700*-----------------------------------------------------------------*
027800 2200-ACCUMULATE-HOST.
027900     MOVE CHK-STATUS TO WS-STATUS-UPPER.                          CG-0077
028000     INSPECT WS-STATUS-UPPER                                      CG-0077
028100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  CG-0077
028200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 CG-0077
028300     MOVE CHK-SEVERITY TO WS-SEVERITY-UPPER.                      CG-0077
028400     INSPECT WS-SEVERITY-UPPER                                    CG-0077
028500         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  CG-0077
028600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 CG-0077
028700     ADD 1 TO WS-HOST-TOTAL.
028800     IF WS-STATUS-UPPER-PASS                                      CG-0077
028900         ADD 1 TO WS-HOST-PASSED
029000     ELSE
029100         ADD 1 TO WS-HOST-FAILED
029200         EVALUATE TRUE
029300             WHEN WS-SEVERITY-UPPER-HIGH                          CG-0077
029400                 ADD 1 TO WS-HOST-HIGH
029500             WHEN WS-SEVERITY-UPPER-LOW                           CG-0077
029600                 ADD 1 TO WS-HOST-LOW
029700             WHEN OTHER
029800                 ADD 1 TO WS-HOST-MEDIUM
029900         END-EVALUATE
030000     END-IF.
030100 2299-ACCUMULATE-HOST-EXIT.
030200     EXIT.
030300 EJECT
030400*-----------------------------------------------------------------*
030500*    COMPUTE THE HOST'S SCORE AND WRITE ITS SUMMARY LINE, THEN
030600*    ROLL THE HOST INTO THE GRAND-TOTAL ACCUMULATORS
030700*-----------------------------------------------------------------*
030800 2300-WRITE-HOST-SUMMARY.
030900     IF WS-HOST-TOTAL = 0
031000         MOVE 0 TO WS-SCORE
031100     ELSE
031200         COMPUTE WS-SCORE ROUNDED =
031300             (WS-HOST-PASSED / WS-HOST-TOTAL) * 100
031400     END-IF.
031500
031600     MOVE WS-PRIOR-HOSTNAME     TO SUM-HOSTNAME.                   CG-0052
031700     MOVE WS-SCORE              TO SUM-SCORE.                      CG-0052
031800     MOVE WS-HOST-PASSED        TO SUM-PASSED.                     CG-0052
031900     MOVE WS-HOST-FAILED        TO SUM-FAILED.                     CG-0052
032000     MOVE WS-HOST-HIGH          TO SUM-HIGH.                       CG-0052
032100     MOVE WS-HOST-MEDIUM        TO SUM-MEDIUM.                     CG-0052
032200     MOVE WS-HOST-LOW           TO SUM-LOW.                        CG-0052
032300     MOVE WS-RUN-TIMESTAMP      TO SUM-TIMESTAMP.                  CG-0052
032400
032500     MOVE SUM-HOSTNAME          TO WS-DTL-HOSTNAME.
032600     MOVE SUM-SCORE             TO WS-DTL-SCORE.
032700     MOVE SUM-PASSED            TO WS-DTL-PASSED.
032800     MOVE SUM-FAILED            TO WS-DTL-FAILED.
032900     MOVE SUM-HIGH              TO WS-DTL-HIGH.
033000     MOVE SUM-MEDIUM            TO WS-DTL-MEDIUM.
033100     MOVE SUM-LOW               TO WS-DTL-LOW.
033200     WRITE COMPLSUM-REC FROM WS-DETAIL-LINE.
033300
033400     ADD WS-HOST-TOTAL  TO WS-GRAND-TOTAL.
033500     ADD WS-HOST-PASSED TO WS-GRAND-PASSED.
033600     ADD WS-HOST-FAILED TO WS-GRAND-FAILED.
033700     ADD WS-HOST-HIGH   TO WS-GRAND-HIGH.
033800     ADD WS-HOST-MEDIUM TO WS-GRAND-MEDIUM.
033900     ADD WS-HOST-LOW    TO WS-GRAND-LOW.
034000 2399-WRITE-HOST-SUMMARY-EXIT.
034100     EXIT.
034200 EJECT
034300*-----------------------------------------------------------------*
034400*    GRAND TOTAL -- RECOMPUTED FROM GRAND PASSED/TOTAL, NEVER
034500*    AVERAGED ACROSS HOST SCORES
034600*-----------------------------------------------------------------*
034700 2900-WRITE-GRAND-TOTAL.
034800     IF WS-GRAND-TOTAL = 0
034900         MOVE 0 TO WS-SCORE
035000     ELSE
035100         COMPUTE WS-SCORE ROUNDED =
035200             (WS-GRAND-PASSED / WS-GRAND-TOTAL) * 100
035300     END-IF.
035400
035500     MOVE 'GRAND TOTAL'     TO SUM-HOSTNAME.                       CG-0052
035600     MOVE WS-SCORE          TO SUM-SCORE.                          CG-0052
035700     MOVE WS-GRAND-PASSED   TO SUM-PASSED.                         CG-0052
035800     MOVE WS-GRAND-FAILED   TO SUM-FAILED.                         CG-0052
035900     MOVE WS-GRAND-HIGH     TO SUM-HIGH.                           CG-0052
036000     MOVE WS-GRAND-MEDIUM   TO SUM-MEDIUM.                         CG-0052
036100     MOVE WS-GRAND-LOW      TO SUM-LOW.                            CG-0052
036200     MOVE WS-RUN-TIMESTAMP  TO SUM-TIMESTAMP.                      CG-0052
036300
036400     MOVE SUM-HOSTNAME      TO WS-DTL-HOSTNAME.
036500     MOVE SUM-SCORE         TO WS-DTL-SCORE.
036600     MOVE SUM-PASSED        TO WS-DTL-PASSED.
036700     MOVE SUM-FAILED        TO WS-DTL-FAILED.
036800     MOVE SUM-HIGH          TO WS-DTL-HIGH.
036900     MOVE SUM-MEDIUM        TO WS-DTL-MEDIUM.
037000     MOVE SUM-LOW           TO WS-DTL-LOW.
037100     WRITE COMPLSUM-REC FROM WS-DETAIL-LINE.
037200
037300     SET WS-GRD-IX TO 1.
037400     PERFORM 2950-DUMP-GRAND-ACCUM
037500         THRU 2959-DUMP-GRAND-ACCUM-EXIT.
037600 2999-WRITE-GRAND-TOTAL-EXIT.
037700     EXIT.
037800 EJECT
037900*-----------------------------------------------------------------*
038000*    LOOP-BY-PARAGRAPH DUMP OF THE GRAND ACCUMULATOR TABLE -- ONE
038100*    ENTRY PER PASS, NO INLINE PERFORM, PER SHOP STANDARDS
038200*-----------------------------------------------------------------*
038300 2950-DUMP-GRAND-ACCUM.
038400     IF WS-GRD-IX > 6
038500         GO TO 2959-DUMP-GRAND-ACCUM-EXIT
038600     END-IF.
038700     DISPLAY 'GRAND ACCUM ENTRY ' WS-GRD-IX ' = '
038800             WS-GRAND-ENTRY(WS-GRD-IX).
038900     SET WS-GRD-IX UP BY 1.
039000     GO TO 2950-DUMP-GRAND-ACCUM.
039100 2959-DUMP-GRAND-ACCUM-EXIT.
039200     EXIT.
039300 EJECT
039400 EOJ9000-CLOSE-FILES.
039500     CLOSE COMPLIANCE-DETAIL-FILE COMPLIANCE-SUMMARY-FILE.
039600     GO TO EOJ9999-EXIT.
039700 EOJ9900-ABEND.
039800     DISPLAY 'PROGRAM ABENDING -- CGCOMPRT'.
039900     CALL 'CKABEND'.
040000 EOJ9999-EXIT.
040100     EXIT.
