000100***************************************************************
000200*                                                             *
000300*    CGWRKARA  --  CAREERGAP COMMON RULE TABLES                *
000400*                                                             *
000500*  THIS MEMBER HOLDS THE FIXED HOUSE RULE TABLES SHARED BY   *
000600*  ALL CAREERGAP BATCH PROGRAMS -- THE BOTTLENECK DIMENSION   *
000700*  NAMES, THE STRATEGY/ACTION/CONFIDENCE TABLE, THE ROADMAP   *
000800*  ACTION-PLAN TEMPLATES, AND THE KEYWORD VOCABULARIES.       *
000900*  TABLES ARE DECLARED HERE WITHOUT VALUE CLAUSES AND LOADED  *
001000*  BY EACH PROGRAM'S OWN 1050-LOAD-RULE-TABLES PARAGRAPH --   *
001100*  COBOL WILL NOT LET AN OCCURS ITEM CARRY PER-ELEMENT VALUE  *
001200*  CLAUSES, SO THE LOAD IS DONE WITH MOVE STATEMENTS.         *
001300*                                                             *
001400*  MAINTENANCE LOG                                            *
001500*  DATE     INIT  REQ#      DESCRIPTION                      *
001600*  -------- ----  --------  -------------------------------- *
001700*  04/12/89  RVM  CG-0001   ORIGINAL TABLE LAYOUT.            *
001800*  09/03/91  RVM  CG-0014   ADDED ROADMAP TEMPLATE TABLE.     *
001900*  02/18/93  LDT  CG-0029   ADDED KEYWORD VOCABULARY TABLES.  *
002000*  11/30/98  JKW  CG-0041   Y2K REVIEW -- NO DATE FIELDS IN   *
002100*                           THIS MEMBER, NO CHANGE REQUIRED.  *
002200*  06/14/02  SPH  CG-0058   WIDENED ACTION TEXT TO X(45) --   *
002300*                           SKILLGAPPATCH ACTION RUNS LONG.  *
002400*  02/21/08  SPH  CG-0079   REWORDED THE BANNER AND THREE    *
002500*                           SECTION COMMENTS -- NO TABLE     *
002600*                           LAYOUT CHANGE.                    *
002700***************************************************************
002800
002900 01  CG-COMMON-WORK-AREA.
003000*--------------------------------------------------------------
003100*    BOTTLENECK DIMENSION NAMES (FIXED ORDER OF PRIORITY)
003200*--------------------------------------------------------------
003300     05  CG-DIM-LITERALS.
003400         10  CG-DIM-EXPER        PIC X(20).
003500         10  CG-DIM-SKILL        PIC X(20).
003600         10  CG-DIM-DEPTH        PIC X(20).
003700         10  CG-DIM-POSITION     PIC X(20).
003800         10  CG-DIM-NONE         PIC X(20).
003900*--------------------------------------------------------------
004000*    STRATEGY / ACTION / INITIAL-CONFIDENCE TABLE
004100*    ENTRY 1-4 FOLLOW THE FIXED PRIORITY ORDER; ENTRY 5 IS
004200*    THE NONE/HOLDPOSITION FALLBACK ROW.
004300*--------------------------------------------------------------
004400     05  CG-STRATEGY-TABLE.
004500         10  CG-STRAT-ENTRY OCCURS 5 TIMES
004600             INDEXED BY CG-STRAT-IX.
004700             15  CG-STRAT-ISSUE      PIC X(20).
004800             15  CG-STRAT-NAME       PIC X(20).
004900             15  CG-STRAT-ACTION     PIC X(45).
005000             15  CG-STRAT-CONF       PIC 9V99.
005100     05  CG-STRAT-TABLE-COUNT        PIC 9(1) COMP-3 VALUE 5.
005200*--------------------------------------------------------------
005300*    ROADMAP ACTION-PLAN TEMPLATES -- ONE ENTRY PER
005400*    STRATEGY, EACH HOLDING UP TO 4 NUMBERED ACTIONS.
005500*--------------------------------------------------------------
005600     05  CG-ROADMAP-TABLE.
005700         10  CG-ROAD-STRAT-ENTRY OCCURS 4 TIMES
005800             INDEXED BY CG-ROAD-SX.
005900             15  CG-ROAD-STRAT-NAME      PIC X(20).
006000             15  CG-ROAD-ACTN-COUNT      PIC 9(1) COMP-3.
006100             15  CG-ROAD-ACTN-ENTRY OCCURS 4 TIMES
006200                 INDEXED BY CG-ROAD-AX.
006300                 20  CG-ROAD-TITLE       PIC X(40).
006400                 20  CG-ROAD-DEADLINE    PIC 9(3) COMP-3.
006500                 20  CG-ROAD-PRIORITY    PIC X(6).
006600*--------------------------------------------------------------
006700*    SKILL-VOCABULARY AND DEGREE-KEYWORD TABLES (A FIXED
006800*    REPRESENTATIVE SUBSET, NOT A COMPLETE DICTIONARY)
006900*--------------------------------------------------------------
007000     05  CG-VOCAB-TABLE.
007100         10  CG-VOCAB-ENTRY OCCURS 15 TIMES
007200             INDEXED BY CG-VOC-IX.
007300             15  CG-VOCAB-WORD       PIC X(14).
007400     05  CG-VOCAB-COUNT               PIC 9(2) COMP-3 VALUE 15.
007500     05  CG-DEGREE-TABLE.
007600         10  CG-DEGREE-ENTRY OCCURS 6 TIMES
007700             INDEXED BY CG-DEG-IX.
007800             15  CG-DEGREE-WORD      PIC X(10).
007900     05  CG-DEGREE-COUNT              PIC 9(1) COMP-3 VALUE 6.
008000*--------------------------------------------------------------
008100*    COMMON RUN-TIME SWITCHES USED ACROSS CAREERGAP PROGRAMS
008200*--------------------------------------------------------------
008300     05  CG-DIM-MISSING-IND          PIC X(1) VALUE 'M'.
008400     05  CG-DIM-WEAK-IND             PIC X(1) VALUE 'W'.
008500     05  CG-DIM-OK-IND               PIC X(1) VALUE 'O'.
008600     05  CG-MISSING-PENALTY          PIC V99 VALUE .05.
008700     05  FILLER                      PIC X(20).
