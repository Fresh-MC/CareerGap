000100***************************************************************
000200*                                                             *
000300*    CGCHKREC  --  COMPLIANCE DETAIL RECORD LAYOUT             *
000400*                                                             *
000500*  ONE LINE PER POLICY CHECK ON THE CONCATENATED COMPLDET     *
000600*  FILE, ORDERED BY CHK-HOSTNAME.  CGCOMPRT BREAKS ON THE     *
000700*  HOSTNAME TO ROLL UP THE PER-HOST SUMMARY.                  *
000800*                                                             *
000900*  MAINTENANCE LOG                                            *
001000*  DATE     INIT  REQ#      DESCRIPTION                      *
001100*  -------- ----  --------  -------------------------------- *
001200*  06/07/90  DQT  CG-0008   ORIGINAL LAYOUT, 38-BYTE RECORD.  *
001300*  09/03/91  RVM  CG-0016   ADDED PASS/FAIL 88-LEVEL.         *
001400*  11/30/98  JKW  CG-0041   Y2K REVIEW -- NO DATE FIELDS IN   *
001500*                           THIS RECORD, NO CHANGE REQUIRED.  *
001600***************************************************************
001700
001800 01  COMPLIANCE-DETAIL-RECORD.
001900     05  CHK-HOSTNAME                 PIC X(16).
002000     05  CHK-CHECK-ID                  PIC X(12).
002100     05  CHK-STATUS                    PIC X(4).
002200         88  CHK-STATUS-PASS           VALUE 'PASS'.
002300     05  CHK-SEVERITY                  PIC X(6).
002400         88  CHK-SEV-HIGH              VALUE 'HIGH'.
002500         88  CHK-SEV-MEDIUM            VALUE 'MEDIUM' ' '.
002600         88  CHK-SEV-LOW               VALUE 'LOW'.
