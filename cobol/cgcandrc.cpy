000100***************************************************************
000200*                                                             *
000300*    CGCANDRC  --  CANDIDATE MASTER RECORD LAYOUT              *
000400*                                                             *
000500*  ONE RECORD PER CANDIDATE ON CANDMAST.  CARRIES THE         *
000600*  NORMALIZED RESUME SIGNALS USED FOR SIGNAL EXTRACTION AND   *
000700*  THE FREE-TEXT FRAGMENT SCANNED FOR KEYWORD EXTRACTION.     *
000800*  RECORD LENGTH IS HELD AT A FIXED 220 BYTES; THE RESUME-TEXT*
000900*  FIELD IS SIZED TO 167 BYTES SO THE FIXED-WIDTH FIELDS ABOVE*
001000*  IT PLUS THE TEXT FIELD SUM TO EXACTLY 220 -- SEE REQ       *
001100*  CG-0003 BELOW.                                             *
001200*                                                             *
001300*  MAINTENANCE LOG                                            *
001400*  DATE     INIT  REQ#      DESCRIPTION                      *
001500*  -------- ----  --------  -------------------------------- *
001600*  04/12/89  RVM  CG-0001   ORIGINAL LAYOUT, 220-BYTE RECORD. *
001700*  05/02/89  RVM  CG-0003   TRIMMED RESUME-TEXT TO 167 BYTES  *
001800*                           TO HOLD THE RECORD AT 220.        *
001900*  01/09/92  LDT  CG-0019   ADDED EDUCATION-LEVEL 88-LEVELS.  *
002000*  11/30/98  JKW  CG-0041   Y2K REVIEW -- NO DATE FIELDS IN   *
002100*                           THIS RECORD, NO CHANGE REQUIRED.  *
002200*  02/21/08  SPH  CG-0079   REWORDED THE BANNER AND TWO FIELD *
002300*                           COMMENTS -- NO LAYOUT CHANGE.     *
002400***************************************************************
002500
002600 01  CANDIDATE-MASTER-RECORD.
002700*--------------------------------------------------------------
002800*    CANDIDATE KEY AND DISPLAY NAME
002900*--------------------------------------------------------------
003000     05  CAND-ID                     PIC X(8).
003100     05  CAND-NAME                   PIC X(30).
003200*--------------------------------------------------------------
003300*    STATED EXPERIENCE -- REDEFINED FOR THE 1-DECIMAL ROUNDING
003400*    ESTIMATE COMPUTED WHEN THE STATED VALUE IS ZERO/UNKNOWN
003500*--------------------------------------------------------------
003600     05  CAND-YEARS-EXP               PIC 9(2)V9.
003700     05  CAND-YEARS-EXP-PARTS REDEFINES CAND-YEARS-EXP.
003800         10  CAND-YEARS-WHOLE        PIC 9(2).
003900         10  CAND-YEARS-TENTH        PIC 9(1).
004000*--------------------------------------------------------------
004100*    EDUCATION LEVEL -- '0'/'B'/'M'/'D'
004200*--------------------------------------------------------------
004300     05  CAND-EDU-LEVEL               PIC X(1).
004400         88  CAND-EDU-NONE            VALUE '0'.
004500         88  CAND-EDU-BACHELOR        VALUE 'B'.
004600         88  CAND-EDU-MASTER          VALUE 'M'.
004700         88  CAND-EDU-DOCTORATE       VALUE 'D'.
004800*--------------------------------------------------------------
004900*    EVIDENCE COUNTS
005000*--------------------------------------------------------------
005100     05  CAND-SKILL-COUNT             PIC 9(3).
005200     05  CAND-PROJ-COUNT              PIC 9(2).
005300     05  CAND-JOB-COUNT               PIC 9(2).
005400*--------------------------------------------------------------
005500*    RESUME SECTION-PRESENCE FLAGS
005600*--------------------------------------------------------------
005700     05  CAND-SECT-SKILLS             PIC X(1).
005800         88  CAND-HAS-SKILLS-SECT     VALUE 'Y'.
005900     05  CAND-SECT-EXPER              PIC X(1).
006000         88  CAND-HAS-EXPER-SECT      VALUE 'Y'.
006100     05  CAND-SECT-EDUC               PIC X(1).
006200         88  CAND-HAS-EDUC-SECT       VALUE 'Y'.
006300     05  CAND-SECT-PROJ               PIC X(1).
006400         88  CAND-HAS-PROJ-SECT       VALUE 'Y'.
006500*--------------------------------------------------------------
006600*    FREE-TEXT FRAGMENT SCANNED BY THE KEYWORD-EXTRACTION RULES
006700*--------------------------------------------------------------
006800     05  CAND-RESUME-TEXT             PIC X(167).
