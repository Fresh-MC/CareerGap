000100***************************************************************
000200*                                                             *
000300*    CGSESREC  --  STRATEGY / SESSION STATE RECORD LAYOUT      *
000400*                                                             *
000500*  ONE RECORD PER CANDIDATE ON SESSFILE -- THE COMMITTED     *
000600*  STRATEGY PLUS THE LIFECYCLE COUNTERS.  CGSTRSEL WRITES    *
000700*  THE INITIAL RECORD (STATE EXPLORE, LOOP ITER 1); CGOUTLOP  *
000800*  REWRITES IT AFTER EACH OUTCOME EVENT; CGROADMP READS IT TO *
000900*  GATE THE ROADMAP RUN.  SAME LAYOUT IS USED ON HISTFILE FOR *
001000*  RETIRED STRATEGIES (SES-FAILED = 'Y' ON THOSE RECORDS).    *
001100*                                                             *
001200*  MAINTENANCE LOG                                            *
001300*  DATE     INIT  REQ#      DESCRIPTION                      *
001400*  -------- ----  --------  -------------------------------- *
001500*  05/22/89  RVM  CG-0005   ORIGINAL LAYOUT, 100-BYTE RECORD. *
001600*  09/03/91  RVM  CG-0015   ADDED CONFIDENCE-SPLIT REDEFINES  *
001700*                           FOR THE CLAMP-TO-ONE LOGIC.       *
001800*  02/18/93  LDT  CG-0027   ADDED STATE AND STRATEGY 88S.     *
001900*  11/30/98  JKW  CG-0041   Y2K REVIEW -- NO DATE FIELDS IN   *
002000*                           THIS RECORD, NO CHANGE REQUIRED.  *
002100*  06/14/02  SPH  CG-0058   WIDENED SES-ACTION TO 43 BYTES --  *
002200*                           THE SKILLGAPPATCH ACTION TEXT RAN *
002300*                           LONG.  SHRANK THE TRAILING FILLER *
002400*                           SO THE RECORD STAYS AT 100 BYTES. *
002500*  02/21/08  SPH  CG-0079   REWORDED THE BANNER AND TWO FIELD *
002600*                           COMMENTS -- NO LAYOUT CHANGE.     *
002700***************************************************************
002800
002900 01  SESSION-STATE-RECORD.
003000     05  SES-CAND-ID                  PIC X(8).
003100*--------------------------------------------------------------
003200*    COMMITTED STRATEGY AND ACTION
003300*--------------------------------------------------------------
003400     05  SES-STRATEGY                 PIC X(20).
003500         88  SES-IS-ROLESHIFT          VALUE 'ROLESHIFT'.
003600         88  SES-IS-SKILLGAPPATCH      VALUE 'SKILLGAPPATCH'.
003700         88  SES-IS-RESUMEOPT          VALUE 'RESUMEOPTIMIZATION'.
003800         88  SES-IS-HOLDPOSITION       VALUE 'HOLDPOSITION'.
003900     05  SES-ACTION                   PIC X(43).
004000*--------------------------------------------------------------
004100*    CONFIDENCE -- CURRENT VALUE REDEFINED SO THE CLAMP LOGIC
004200*    CAN TEST THE WHOLE-NUMBER DIGIT DIRECTLY (CLAMP FIRES THE
004300*    MOMENT THE WHOLE DIGIT WOULD GO NEGATIVE OR REACH 1).
004400*--------------------------------------------------------------
004500     05  SES-INIT-CONF                PIC 9V99.
004600     05  SES-CUR-CONF                 PIC 9V99.
004700     05  SES-CUR-CONF-PARTS REDEFINES SES-CUR-CONF.
004800         10  SES-CUR-CONF-WHOLE       PIC 9(1).
004900         10  SES-CUR-CONF-HUNDTHS     PIC 9(2).
005000*--------------------------------------------------------------
005100*    LIFECYCLE STATE
005200*--------------------------------------------------------------
005300     05  SES-STATE                    PIC X(10).
005400         88  SES-ST-EXPLORE            VALUE 'EXPLORE'.
005500         88  SES-ST-VALIDATE           VALUE 'VALIDATE'.
005600         88  SES-ST-EXECUTE            VALUE 'EXECUTE'.
005700         88  SES-ST-RECONSIDER         VALUE 'RECONSIDER'.
005800*--------------------------------------------------------------
005900*    OUTCOME COUNTERS FOR THE CURRENT STRATEGY GENERATION
006000*--------------------------------------------------------------
006100     05  SES-INTERVIEWS               PIC 9(3).
006200     05  SES-NEGATIVES                PIC 9(3).
006300     05  SES-FAILED                   PIC X(1).
006400         88  SES-IS-FAILED             VALUE 'Y'.
006500     05  SES-LOOP-ITER                PIC 9(3).
006600     05  FILLER                       PIC X(3).
