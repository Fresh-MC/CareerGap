000100*****************************************************************
000200* PROGRAM NAME:    CGROADMP
000300* ORIGINAL AUTHOR: DONALD Q. TRASK
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 07/19/90  DQT           CG-0010  ORIGINAL PROGRAM -- ROADMAP
000900*                         RUN AGAINST THE UPDATED SESSION FILE.
001000* 02/18/93  LDT           CG-0024  ADDED THE FOUR FIXED ACTION-
001100*                         PLAN TEMPLATES TO CGWRKARA.
001200* 06/14/94  LDT           CG-0038  ADDED THE BLOCKED/ELIGIBLE
001300*                         RUN TOTALS LINE.
001400* 11/30/98  JKW           CG-0041  Y2K REVIEW -- NO DATE-
001500*                         SENSITIVE FIELDS IN THIS PROGRAM, NO
001600*                         CHANGE REQUIRED.
001700* 03/22/99  JKW           CG-0047  CONVERTED RUN TOTALS TO
001800*                         COMP-3 FOR PERFORMANCE.
001900* 08/09/01  SPH           CG-0055  ADDED TRACE DISPLAYS OF THE
002000*                         ELIGIBLE/BLOCKED LINES AHEAD OF WRITE
002100*                         FOR THE OPERATIONS DESK.
002200* 09/14/07  SPH           CG-0072  CONVERTED THE ACTION-PLAN
002300*                         EMIT LOOP AND THE RUN-TOTALS DUMP TO A
002400*                         LOOP-BY-PARAGRAPH PATTERN PER THE
002500*                         SHOP COPYBOOK STANDARD.
002600* 02/11/08  SPH           CG-0076  ESTIMATED-COMPLETION DAYS WAS
002700*                         BEING COMPUTED BUT NEVER PRINTED -- THE
002800*                         ELIGIBLE LINE NOW WRITES AFTER THE PLAN
002900*                         IS EMITTED SO IT CAN CARRY THE MAXIMUM
003000*                         DEADLINE FIGURE.
003100* 02/21/08  SPH           CG-0079  RENAMED THE ROADMAP WORK-AREA
003200*                         GROUP TO A PLAIN WS- NAME AND RETITLED
003300*                         A FEW BANNER LINES -- SAME QA CLEANUP
003400*                         AS CGSTRSEL AND CGOUTLOP.
003500*****************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.  CGROADMP.
003800 AUTHOR. DONALD Q. TRASK.
003900 INSTALLATION. DATA PROCESSING DIVISION.
004000 DATE-WRITTEN. 07/19/90.
004100 DATE-COMPILED.
004200 SECURITY. NON-CONFIDENTIAL.
004300*=================================================================*
004400 ENVIRONMENT DIVISION.
004500*-----------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*-----------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3081.
004900*-----------------------------------------------------------------*
005000 OBJECT-COMPUTER. IBM-3081.
005100*-----------------------------------------------------------------*
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     UPSI-0 IS CG-RERUN-SWITCH
005500     CLASS CG-ALPHA-CLASS IS 'A' THRU 'Z'.
005600*-----------------------------------------------------------------*
005700 INPUT-OUTPUT SECTION.
005800*-----------------------------------------------------------------*
005900 FILE-CONTROL.
006000     SELECT SESSION-FILE ASSIGN TO SESSFILE
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS WS-SESSFILE-STATUS.
006300*
006400     SELECT ROADMAP-FILE ASSIGN TO ROADMAP
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS WS-ROADMAP-STATUS.
006700*
006800     SELECT ROADMAP-REPORT-FILE ASSIGN TO RDMPRPT
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-RDMPRPT-STATUS.
007100*=================================================================*
007200 DATA DIVISION.
007300 FILE SECTION.
007400*-----------------------------------------------------------------*
007500 FD  SESSION-FILE
007600     RECORDING MODE IS F
007700     BLOCK CONTAINS 0 RECORDS.
007800 COPY CGSESREC.
007900 EJECT
008000 FD  ROADMAP-FILE
008100     RECORDING MODE IS F
008200     BLOCK CONTAINS 0 RECORDS.
008300 COPY CGRMPREC.
008400 EJECT
008500 FD  ROADMAP-REPORT-FILE
008600     RECORDING MODE IS F.
008700 01  RDMPRPT-REC                      PIC X(132).
008800 EJECT
008900*****************************************************************
009000*                     W O R K I N G   S T O R A G E              *
009100*****************************************************************
009200 WORKING-STORAGE SECTION.
009300 01  FILLER PIC X(32)
009400     VALUE 'CGROADMP WORKING STORAGE BEGINS'.
009500*-----------------------------------------------------------------*
009600 COPY CGWRKARA.
009700 EJECT
009800 01  WS-STATUS-AREA.
009900     05  WS-SESSFILE-STATUS           PIC X(2) VALUE '00'.
010000     05  WS-ROADMAP-STATUS            PIC X(2) VALUE '00'.
010100     05  WS-RDMPRPT-STATUS            PIC X(2) VALUE '00'.
010200     05  WS-END-OF-FILE-IND           PIC X(1) VALUE 'N'.
010300         88  WS-END-OF-FILE           VALUE 'Y'.
010400*-----------------------------------------------------------------*
010500*   ROADMAP EMIT WORK AREA
010600*-----------------------------------------------------------------*
010700 01  WS-ROADMAP-WORK-AREA.
010800     05  WS-ROAD-SX                    PIC 9(1) COMP-3 VALUE 0.
010900     05  WS-SEQ-NBR                    PIC 9(2) COMP-3 VALUE 0.
011000     05  WS-MAX-DEADLINE               PIC 9(3) COMP-3 VALUE 0.
011100     05  WS-MAX-DEADLINE-DISP          PIC ZZ9   VALUE ZERO.  CG-0076
011200*-----------------------------------------------------------------*
011300*   RUN TOTALS -- ELIGIBLE, BLOCKED, ACTIONS WRITTEN --
011400*   REDEFINED AS A TABLE FOR THE DIAGNOSTIC DUMP
011500*-----------------------------------------------------------------*
011600 01  WS-RUN-TOTALS.
011700     05  WS-CAND-ELIGIBLE-CNT          PIC 9(7) COMP-3 VALUE 0.
011800     05  WS-CAND-BLOCKED-CNT           PIC 9(7) COMP-3 VALUE 0.
011900     05  WS-ACTIONS-WRITTEN-CNT        PIC 9(7) COMP-3 VALUE 0.
012000 01  WS-RUN-TOTALS-TABLE REDEFINES WS-RUN-TOTALS.
012100     05  WS-RUN-TOTAL-ENTRY OCCURS 3 TIMES
012200         INDEXED BY WS-TOT-IX
012300         PIC 9(7) COMP-3.
012400*-----------------------------------------------------------------*
012500*   PRINT LINE WORK AREAS
012600*-----------------------------------------------------------------*
012700 01  WS-BLOCKED-LINE.
012800     05  WS-BLK-CAND-ID                PIC X(8) VALUE SPACE.
012900     05  FILLER                        PIC X(2) VALUE SPACE.
013000     05  WS-BLK-TEXT                    PIC X(70) VALUE SPACE.
013100     05  FILLER                        PIC X(52) VALUE SPACE.
013200 01  WS-BLOCKED-LINE-FLAT REDEFINES WS-BLOCKED-LINE.               CG-0055
013300     05  WS-BLOCKED-LINE-TEXT           PIC X(132).                CG-0055
013400 01  WS-ELIGIBLE-LINE.
013500     05  WS-ELG-CAND-ID                 PIC X(8) VALUE SPACE.
013600     05  FILLER                         PIC X(2) VALUE SPACE.
013700     05  WS-ELG-TEXT                    PIC X(74) VALUE SPACE.    CG-0076
013800     05  FILLER                         PIC X(48) VALUE SPACE.    CG-0076
013900 01  WS-ELIGIBLE-LINE-FLAT REDEFINES WS-ELIGIBLE-LINE.             CG-0055
014000     05  WS-ELIGIBLE-LINE-TEXT          PIC X(132).                CG-0055
014100 01  WS-TOTAL-LINE.
014200     05  WS-TOT-LABEL                   PIC X(30) VALUE SPACE.
014300     05  WS-TOT-COUNT                   PIC ZZZ,ZZ9 VALUE ZERO.
014400     05  FILLER                         PIC X(95) VALUE SPACE.
014500 01  FILLER PIC X(32)
014600     VALUE 'CGROADMP WORKING STORAGE ENDS  '.
014700 EJECT
014800 LINKAGE SECTION.
014900 EJECT
015000*****************************************************************
015100*                      PROCEDURE DIVISION                        *
015200*****************************************************************
015300 PROCEDURE DIVISION.
015400 0000-CONTROL-PROCESS.
015500     PERFORM 1000-INITIALIZATION
015600         THRU 1099-INITIALIZATION-EXIT.
015700     PERFORM 2000-MAIN-PROCESS
015800         THRU 2000-MAIN-PROCESS-EXIT
015900         UNTIL WS-END-OF-FILE.
016000     PERFORM 8000-WRITE-RUN-TOTALS
016100         THRU 8099-WRITE-RUN-TOTALS-EXIT.
016200     PERFORM EOJ9000-CLOSE-FILES
016300         THRU EOJ9999-EXIT.
016400     GOBACK.
016500 EJECT
016600 1000-INITIALIZATION.
016700     INITIALIZE WS-RUN-TOTALS.
016800     PERFORM 1050-LOAD-ROADMAP-TEMPLATES
016900         THRU 1059-LOAD-ROADMAP-TEMPLATES-EXIT.
017000     OPEN INPUT  SESSION-FILE.
017100     OPEN OUTPUT ROADMAP-FILE.
017200     OPEN OUTPUT ROADMAP-REPORT-FILE.
017300     IF WS-SESSFILE-STATUS NOT = '00' OR WS-ROADMAP-STATUS NOT = '00'
017400         OR WS-RDMPRPT-STATUS NOT = '00'
017500         DISPLAY 'OPEN FAILED IN CGROADMP'
017600         GO TO EOJ9900-ABEND
017700     END-IF.
017800 1099-INITIALIZATION-EXIT.
017900     EXIT.
018000*
018100*    FOUR FIXED ACTION-PLAN TEMPLATES.  ENTRY ORDER
018200*    MATCHES THE CG-STRATEGY-TABLE NAME ORDER IN CGWRKARA.
018300*
018400 1050-LOAD-ROADMAP-TEMPLATES.
018500     MOVE 'ROLESHIFT'  TO CG-ROAD-STRAT-NAME(1).
018600     MOVE 3            TO CG-ROAD-ACTN-COUNT(1).
018700     MOVE 'IDENTIFY THREE ADJACENT TARGET ROLES'
018800                       TO CG-ROAD-TITLE(1,1).
018900     MOVE 5            TO CG-ROAD-DEADLINE(1,1).
019000     MOVE 'HIGH'       TO CG-ROAD-PRIORITY(1,1).
019100     MOVE 'REWRITE RESUME FOR NEW ROLE FAMILY'
019200                       TO CG-ROAD-TITLE(1,2).
019300     MOVE 14           TO CG-ROAD-DEADLINE(1,2).
019400     MOVE 'HIGH'       TO CG-ROAD-PRIORITY(1,2).
019500     MOVE 'APPLY TO TEN ENTRY POSTINGS'
019600                       TO CG-ROAD-TITLE(1,3).
019700     MOVE 28           TO CG-ROAD-DEADLINE(1,3).
019800     MOVE 'MEDIUM'     TO CG-ROAD-PRIORITY(1,3).
019900
020000     MOVE 'SKILLGAPPATCH' TO CG-ROAD-STRAT-NAME(2).
020100     MOVE 4            TO CG-ROAD-ACTN-COUNT(2).
020200     MOVE 'ENROLL IN CERTIFICATION COURSE'
020300                       TO CG-ROAD-TITLE(2,1).
020400     MOVE 7            TO CG-ROAD-DEADLINE(2,1).
020500     MOVE 'HIGH'       TO CG-ROAD-PRIORITY(2,1).
020600     MOVE 'COMPLETE COURSE MODULES'
020700                       TO CG-ROAD-TITLE(2,2).
020800     MOVE 30           TO CG-ROAD-DEADLINE(2,2).
020900     MOVE 'HIGH'       TO CG-ROAD-PRIORITY(2,2).
021000     MOVE 'BUILD PORTFOLIO PROJECT USING SKILL'
021100                       TO CG-ROAD-TITLE(2,3).
021200     MOVE 45           TO CG-ROAD-DEADLINE(2,3).
021300     MOVE 'MEDIUM'     TO CG-ROAD-PRIORITY(2,3).
021400     MOVE 'ADD CERTIFICATION TO RESUME'
021500                       TO CG-ROAD-TITLE(2,4).
021600     MOVE 50           TO CG-ROAD-DEADLINE(2,4).
021700     MOVE 'LOW'        TO CG-ROAD-PRIORITY(2,4).
021800
021900     MOVE 'RESUMEOPTIMIZATION' TO CG-ROAD-STRAT-NAME(3).
022000     MOVE 4            TO CG-ROAD-ACTN-COUNT(3).
022100     MOVE 'REWRITE SUMMARY FOR TARGET ROLE'
022200                       TO CG-ROAD-TITLE(3,1).
022300     MOVE 7            TO CG-ROAD-DEADLINE(3,1).
022400     MOVE 'HIGH'       TO CG-ROAD-PRIORITY(3,1).
022500     MOVE 'QUANTIFY TOP 3 PROJECT BULLETS'
022600                       TO CG-ROAD-TITLE(3,2).
022700     MOVE 14           TO CG-ROAD-DEADLINE(3,2).
022800     MOVE 'HIGH'       TO CG-ROAD-PRIORITY(3,2).
022900     MOVE 'TAILOR RESUME PER APPLICATION'
023000                       TO CG-ROAD-TITLE(3,3).
023100     MOVE 21           TO CG-ROAD-DEADLINE(3,3).
023200     MOVE 'MEDIUM'     TO CG-ROAD-PRIORITY(3,3).
023300     MOVE 'A/B TEST TWO RESUME VERSIONS'
023400                       TO CG-ROAD-TITLE(3,4).
023500     MOVE 30           TO CG-ROAD-DEADLINE(3,4).
023600     MOVE 'LOW'        TO CG-ROAD-PRIORITY(3,4).
023700
023800     MOVE 'HOLDPOSITION' TO CG-ROAD-STRAT-NAME(4).
023900     MOVE 2            TO CG-ROAD-ACTN-COUNT(4).
024000     MOVE 'MAINTAIN APPLICATION CADENCE'
024100                       TO CG-ROAD-TITLE(4,1).
024200     MOVE 7            TO CG-ROAD-DEADLINE(4,1).
024300     MOVE 'MEDIUM'     TO CG-ROAD-PRIORITY(4,1).
024400     MOVE 'WEEKLY OUTCOME REVIEW'
024500                       TO CG-ROAD-TITLE(4,2).
024600     MOVE 28           TO CG-ROAD-DEADLINE(4,2).
024700     MOVE 'LOW'        TO CG-ROAD-PRIORITY(4,2).
024800 1059-LOAD-ROADMAP-TEMPLATES-EXIT.
024900     EXIT.
025000 EJECT
025100*-----------------------------------------------------------------*
025200*                         MAIN PROCESS
025300*-----------------------------------------------------------------*
025400 2000-MAIN-PROCESS.
025500     READ SESSION-FILE
025600         AT END
025700             SET WS-END-OF-FILE TO TRUE
025800             GO TO 2000-MAIN-PROCESS-EXIT
025900     END-READ.
026000     PERFORM 2200-CHECK-ELIGIBILITY
026100         THRU 2299-CHECK-ELIGIBILITY-EXIT.
026200 2000-MAIN-PROCESS-EXIT.
026300     EXIT.
026400 EJECT
026500*-----------------------------------------------------------------*
026600*    ELIGIBILITY GATE: ONLY SES-STATE EXECUTE MAY ROADMAP
026700*-----------------------------------------------------------------*
026800 2200-CHECK-ELIGIBILITY.
026900     IF SES-ST-EXECUTE
027000         ADD 1 TO WS-CAND-ELIGIBLE-CNT
027100         MOVE SES-CAND-ID TO WS-ELG-CAND-ID
027200         PERFORM 2300-EMIT-ACTION-PLAN                            CG-0076
027300             THRU 2399-EMIT-ACTION-PLAN-EXIT                      CG-0076
027400         MOVE WS-MAX-DEADLINE TO WS-MAX-DEADLINE-DISP             CG-0076
027500         STRING 'ELIGIBLE -- STRATEGY ' SES-STRATEGY              CG-0076
027600             '; ESTIMATED COMPLETION ' WS-MAX-DEADLINE-DISP       CG-0076
027700             ' DAYS' DELIMITED BY SIZE                            CG-0076
027800             INTO WS-ELG-TEXT
027900         DISPLAY 'ELIGIBLE LINE: ' WS-ELIGIBLE-LINE-TEXT           CG-0055
028000         WRITE RDMPRPT-REC FROM WS-ELIGIBLE-LINE
028100     ELSE
028200         ADD 1 TO WS-CAND-BLOCKED-CNT
028300         MOVE SES-CAND-ID TO WS-BLK-CAND-ID
028400         STRING 'NOT ELIGIBLE -- STATE ' SES-STATE
028500             '; ONLY EXECUTE MAY GENERATE A ROADMAP'
028600             DELIMITED BY SIZE
028700             INTO WS-BLK-TEXT
028800         DISPLAY 'BLOCKED LINE: ' WS-BLOCKED-LINE-TEXT             CG-0055
028900         WRITE RDMPRPT-REC FROM WS-BLOCKED-LINE
029000     END-IF.
029100 2299-CHECK-ELIGIBILITY-EXIT.
029200     EXIT.
029300 EJECT
029400*-----------------------------------------------------------------*
029500*    EMIT THE FIXED ACTION-PLAN TEMPLATE FOR SES-STRATEGY
029600*-----------------------------------------------------------------*
029700 2300-EMIT-ACTION-PLAN.
029800     MOVE 0 TO WS-MAX-DEADLINE.
029900     SET CG-ROAD-SX TO 1.
030000     SEARCH CG-ROAD-STRAT-ENTRY
030100         WHEN CG-ROAD-STRAT-NAME(CG-ROAD-SX) = SES-STRATEGY
030200             PERFORM 2350-EMIT-ACTIONS-FOR-STRATEGY
030300                 THRU 2359-EMIT-ACTIONS-FOR-STRATEGY-EXIT
030400     END-SEARCH.
030500 2399-EMIT-ACTION-PLAN-EXIT.
030600     EXIT.
030700*
030800 2350-EMIT-ACTIONS-FOR-STRATEGY.
030900     MOVE 0 TO WS-SEQ-NBR.
031000     SET CG-ROAD-AX TO 1.
031100     PERFORM 2355-EMIT-ONE-ACTION
031200         THRU 2357-EMIT-ONE-ACTION-EXIT.
031300 2359-EMIT-ACTIONS-FOR-STRATEGY-EXIT.
031400     EXIT.
031500 EJECT
031600*-----------------------------------------------------------------*
031700*    ONE ACTION LINE PER PASS -- LOOP BY PARAGRAPH, NOT INLINE
031800*-----------------------------------------------------------------*
031900 2355-EMIT-ONE-ACTION.
032000     IF CG-ROAD-AX > CG-ROAD-ACTN-COUNT(CG-ROAD-SX)
032100         GO TO 2357-EMIT-ONE-ACTION-EXIT
032200     END-IF.
032300     ADD 1 TO WS-SEQ-NBR.
032400     INITIALIZE ROADMAP-ACTION-RECORD.
032500     MOVE SES-CAND-ID TO RMP-CAND-ID.
032600     MOVE SES-STRATEGY TO RMP-STRATEGY.
032700     MOVE WS-SEQ-NBR TO RMP-SEQ.
032800     MOVE CG-ROAD-TITLE(CG-ROAD-SX, CG-ROAD-AX)
032900         TO RMP-TITLE.
033000     MOVE CG-ROAD-DEADLINE(CG-ROAD-SX, CG-ROAD-AX)
033100         TO RMP-DEADLINE-DAYS.
033200     MOVE CG-ROAD-PRIORITY(CG-ROAD-SX, CG-ROAD-AX)
033300         TO RMP-PRIORITY.
033400     WRITE ROADMAP-ACTION-RECORD.
033500     ADD 1 TO WS-ACTIONS-WRITTEN-CNT.
033600     IF CG-ROAD-DEADLINE(CG-ROAD-SX, CG-ROAD-AX)
033700         > WS-MAX-DEADLINE
033800         MOVE CG-ROAD-DEADLINE(CG-ROAD-SX, CG-ROAD-AX)
033900             TO WS-MAX-DEADLINE
034000     END-IF.
034100     SET CG-ROAD-AX UP BY 1.
034200     GO TO 2355-EMIT-ONE-ACTION.
034300 2357-EMIT-ONE-ACTION-EXIT.
034400     EXIT.
034500 EJECT
034600*-----------------------------------------------------------------*
034700*    RUN TOTALS -- ELIGIBLE, BLOCKED, ACTIONS WRITTEN
034800*-----------------------------------------------------------------*
034900 8000-WRITE-RUN-TOTALS.
035000     MOVE 'CANDIDATES ELIGIBLE' TO WS-TOT-LABEL.
035100     MOVE WS-CAND-ELIGIBLE-CNT  TO WS-TOT-COUNT.
035200     WRITE RDMPRPT-REC FROM WS-TOTAL-LINE.
035300
035400     MOVE 'CANDIDATES BLOCKED'  TO WS-TOT-LABEL.
035500     MOVE WS-CAND-BLOCKED-CNT   TO WS-TOT-COUNT.
035600     WRITE RDMPRPT-REC FROM WS-TOTAL-LINE.
035700
035800     MOVE 'ROADMAP ACTIONS WRITTEN' TO WS-TOT-LABEL.
035900     MOVE WS-ACTIONS-WRITTEN-CNT TO WS-TOT-COUNT.
036000     WRITE RDMPRPT-REC FROM WS-TOTAL-LINE.
036100
036200     SET WS-TOT-IX TO 1.
036300     PERFORM 8050-DUMP-RUN-TOTALS
036400         THRU 8059-DUMP-RUN-TOTALS-EXIT.
036500 8099-WRITE-RUN-TOTALS-EXIT.
036600     EXIT.
036700 EJECT
036800*-----------------------------------------------------------------*
036900*    LOOP-BY-PARAGRAPH DUMP OF THE RUN-TOTALS TABLE -- ONE ENTRY
037000*    PER PASS, NO INLINE PERFORM, PER SHOP STANDARDS
037100*-----------------------------------------------------------------*
037200 8050-DUMP-RUN-TOTALS.
037300     IF WS-TOT-IX > 3
037400         GO TO 8059-DUMP-RUN-TOTALS-EXIT
037500     END-IF.
037600     DISPLAY 'RUN TOTAL ENTRY ' WS-TOT-IX ' = '
037700             WS-RUN-TOTAL-ENTRY(WS-TOT-IX).
037800     SET WS-TOT-IX UP BY 1.
037900     GO TO 8050-DUMP-RUN-TOTALS.
038000 8059-DUMP-RUN-TOTALS-EXIT.
038100     EXIT.
038200 EJECT
038300 EOJ9000-CLOSE-FILES.
038400     CLOSE SESSION-FILE ROADMAP-FILE ROADMAP-REPORT-FILE.
038500     GO TO EOJ9999-EXIT.
038600 EOJ9900-ABEND.
038700     DISPLAY 'PROGRAM ABENDING -- CGROADMP'.
038800     CALL 'CKABEND'.
038900 EOJ9999-EXIT.
039000     EXIT.
