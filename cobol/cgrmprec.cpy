000100***************************************************************
000200*                                                             *
000300*    CGRMPREC  --  ROADMAP ACTION RECORD LAYOUT                *
000400*                                                             *
000500*  ONE RECORD PER ACTION EMITTED BY THE ROADMAP RUN, FOR      *
000600*  CANDIDATES WHOSE STRATEGY HAS REACHED SES-STATE EXECUTE.   *
000700*  RECORD IS HELD AT A FIXED 119 BYTES -- THE TRAILING        *
000800*  FILLER IS RESERVED FOR A FUTURE ROADMAP-NOTES FIELD (SEE   *
000900*  REQ CG-0024, NEVER IMPLEMENTED).                           *
001000*                                                             *
001100*  MAINTENANCE LOG                                            *
001200*  DATE     INIT  REQ#      DESCRIPTION                      *
001300*  -------- ----  --------  -------------------------------- *
001400*  07/19/90  DQT  CG-0010   ORIGINAL LAYOUT, 119-BYTE RECORD. *
001500*  02/18/93  LDT  CG-0024   RESERVED FILLER FOR NOTES FIELD,  *
001600*                           REQUEST WITHDRAWN BEFORE BUILD.   *
001700*  11/30/98  JKW  CG-0041   Y2K REVIEW -- NO DATE FIELDS IN   *
001800*                           THIS RECORD, NO CHANGE REQUIRED.  *
001900*  02/21/08  SPH  CG-0079   REWORDED THE BANNER -- NO LAYOUT  *
002000*                           CHANGE.                           *
002100***************************************************************
002200
002300 01  ROADMAP-ACTION-RECORD.
002400     05  RMP-CAND-ID                  PIC X(8).
002500     05  RMP-STRATEGY                 PIC X(20).
002600     05  RMP-SEQ                      PIC 9(2).
002700     05  RMP-TITLE                    PIC X(40).
002800     05  RMP-DEADLINE-DAYS            PIC 9(3).
002900     05  RMP-PRIORITY                 PIC X(6).
003000         88  RMP-PRI-HIGH             VALUE 'HIGH'.
003100         88  RMP-PRI-MEDIUM           VALUE 'MEDIUM'.
003200         88  RMP-PRI-LOW              VALUE 'LOW'.
003300     05  FILLER                       PIC X(40).
