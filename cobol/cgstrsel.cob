000100*****************************************************************
000200* PROGRAM NAME:    CGSTRSEL
000300* ORIGINAL AUTHOR: RAMONA V. MASON
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/12/89  RVM           CG-0001  ORIGINAL PROGRAM -- SIGNAL,
000900*                         BOTTLENECK AND STRATEGY PER-CANDIDATE RUN.
001000* 05/02/89  RVM           CG-0003  ALIGNED CANDIDATE-MASTER-
001100*                         RECORD TO THE FIXED 220-BYTE LAYOUT.
001200* 09/03/91  RVM           CG-0014  ADDED MISSING-GRADE
001300*                         CONFIDENCE PENALTY LOGIC.
001400* 01/09/92  LDT           CG-0019  ADDED EDUCATION-LEVEL
001500*                         VALIDATION ON INPUT.
001600* 02/18/93  LDT           CG-0029  REVISED DOMINANT-ISSUE SCAN
001700*                         TO MISSING-FIRST PRIORITY ORDER.
001800* 06/14/94  LDT           CG-0036  ADDED PIPELINE CONTROL
001900*                         REPORT TOTALS BLOCK.
002000* 11/30/98  JKW           CG-0041  Y2K REVIEW -- NO DATE-
002100*                         SENSITIVE FIELDS IN THIS PROGRAM, NO
002200*                         CHANGE REQUIRED.
002300* 03/22/99  JKW           CG-0044  CONVERTED RUN TOTALS TO
002400*                         COMP-3 FOR PERFORMANCE.
002500* 08/09/01  SPH           CG-0052  CORRECTED ROUNDING ON THE
002600*                         ESTIMATED-YEARS-OF-EXPERIENCE COMPUTE.
002700* 06/14/02  SPH           CG-0058  WIDENED SES-ACTION MOVE TO
002800*                         MATCH THE CGWRKARA ACTION-TEXT CHANGE.
002900* 04/03/06  SPH           CG-0067  ADDED WS-RUN-TOTALS-TABLE
003000*                         REDEFINES FOR THE DIAGNOSTIC DUMP.
003100* 09/14/07  SPH           CG-0069  CONVERTED THE RUN-TOTALS
003200*                         DIAGNOSTIC DUMP TO A LOOP-BY-PARAGRAPH
003300*                         PATTERN PER THE SHOP COPYBOOK STANDARD.
003400* 02/21/08  SPH           CG-0079  RENAMED THE WORK-AREA GROUPS
003500*                         TO PLAIN WS- NAMES AND RETITLED A FEW
003600*                         BANNER LINES -- QA FLAGGED THE OLD
003700*                         NUMBERED TAGS AS CONFUSING WITH THE
003800*                         REVIEW DOCUMENT'S OWN NUMBERING.
003900*****************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.  CGSTRSEL.
004200 AUTHOR. RAMONA V. MASON.
004300 INSTALLATION. DATA PROCESSING DIVISION.
004400 DATE-WRITTEN. 04/12/89.
004500 DATE-COMPILED.
004600 SECURITY. NON-CONFIDENTIAL.
004700*=================================================================*
004800 ENVIRONMENT DIVISION.
004900*-----------------------------------------------------------------*
005000 CONFIGURATION SECTION.
005100*-----------------------------------------------------------------*
005200 SOURCE-COMPUTER. IBM-3081.
005300*-----------------------------------------------------------------*
005400 OBJECT-COMPUTER. IBM-3081.
005500*-----------------------------------------------------------------*
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 IS CG-RERUN-SWITCH
005900     CLASS CG-ALPHA-CLASS IS 'A' THRU 'Z'.
006000*-----------------------------------------------------------------*
006100 INPUT-OUTPUT SECTION.
006200*-----------------------------------------------------------------*
006300 FILE-CONTROL.
006400     SELECT CANDMAST-FILE ASSIGN TO CANDMAST
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS WS-CANDMAST-STATUS.
006700*
006800     SELECT SESSION-FILE ASSIGN TO SESSFILE
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS WS-SESSFILE-STATUS.
007100*
007200     SELECT CONTROL-REPORT-FILE ASSIGN TO CTLRPT
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-CTLRPT-STATUS.
007500*=================================================================*
007600 DATA DIVISION.
007700 FILE SECTION.
007800*-----------------------------------------------------------------*
007900*   CANDIDATE MASTER -- INPUT TO THE RATING RUN
008000*-----------------------------------------------------------------*
008100 FD  CANDMAST-FILE
008200     RECORDING MODE IS F
008300     BLOCK CONTAINS 0 RECORDS.
008400 COPY CGCANDRC.
008500 EJECT
008600*-----------------------------------------------------------------*
008700*   STRATEGY/SESSION STATE -- OUTPUT OF STRATEGY SELECTION
008800*-----------------------------------------------------------------*
008900 FD  SESSION-FILE
009000     RECORDING MODE IS F
009100     BLOCK CONTAINS 0 RECORDS.
009200 COPY CGSESREC.
009300 EJECT
009400*-----------------------------------------------------------------*
009500*   PIPELINE CONTROL REPORT
009600*-----------------------------------------------------------------*
009700 FD  CONTROL-REPORT-FILE
009800     RECORDING MODE IS F.
009900 01  CTLRPT-REC                      PIC X(132).
010000 EJECT
010100*****************************************************************
010200*                     W O R K I N G   S T O R A G E              *
010300*****************************************************************
010400 WORKING-STORAGE SECTION.
010500 01  FILLER PIC X(32)
010600     VALUE 'CGSTRSEL WORKING STORAGE BEGINS'.
010700*-----------------------------------------------------------------*
010800*   COMMON RULE TABLES (SHARED COPYBOOK)
010900*-----------------------------------------------------------------*
011000 COPY CGWRKARA.
011100 EJECT
011200*-----------------------------------------------------------------*
011300*   FILE STATUS / SWITCH AREA
011400*-----------------------------------------------------------------*
011500 01  WS-STATUS-AREA.
011600     05  WS-CANDMAST-STATUS           PIC X(2) VALUE '00'.
011700     05  WS-SESSFILE-STATUS           PIC X(2) VALUE '00'.
011800     05  WS-CTLRPT-STATUS             PIC X(2) VALUE '00'.
011900     05  WS-END-OF-FILE-IND           PIC X(1) VALUE 'N'.
012000         88  WS-END-OF-FILE           VALUE 'Y'.
012100*-----------------------------------------------------------------*
012200*   SIGNAL-EXTRACTION WORK AREA
012300*-----------------------------------------------------------------*
012400 01  WS-SIGNAL-WORK-AREA.
012500     05  WS-YEARS-OF-EXP              PIC 9(2)V9 COMP-3 VALUE 0.
012600     05  WS-EDU-RANK                  PIC 9(1) COMP-3 VALUE 0.
012700     05  WS-SKILL-COUNT               PIC 9(3) COMP-3 VALUE 0.
012800*-----------------------------------------------------------------*
012900*   BOTTLENECK DIMENSION GRADES -- REDEFINED FOR A SINGLE COMBINED
013000*   4-CHARACTER SNAPSHOT USED ON THE DIAGNOSTIC DISPLAY LINE
013100*-----------------------------------------------------------------*
013200 01  WS-GRADE-SWITCHES.
013300     05  WS-GRADE-EXPER               PIC X(1) VALUE 'O'.
013400     05  WS-GRADE-SKILL               PIC X(1) VALUE 'O'.
013500     05  WS-GRADE-DEPTH               PIC X(1) VALUE 'O'.
013600     05  WS-GRADE-POSITION            PIC X(1) VALUE 'O'.
013700 01  WS-GRADE-SNAPSHOT REDEFINES WS-GRADE-SWITCHES.
013800     05  WS-GRADE-SNAPSHOT            PIC X(4).
013900*-----------------------------------------------------------------*
014000*   DOMINANT-ISSUE RESULT
014100*-----------------------------------------------------------------*
014200 01  WS-SELECTION-WORK-AREA.
014300     05  WS-DOM-ISSUE                 PIC X(20) VALUE SPACE.
014400     05  WS-DOM-GRADE                 PIC X(1) VALUE SPACE.
014500     05  WS-DOM-FOUND-IND             PIC X(1) VALUE 'N'.
014600         88  WS-DOM-FOUND             VALUE 'Y'.
014700     05  WS-SEL-CONF                  PIC S9V99 COMP-3 VALUE 0.
014800*-----------------------------------------------------------------*
014900*   RUN TOTALS -- REDEFINED AS A 9-ENTRY TABLE SO THE CONTROL
015000*   REPORT CAN LOOP THE DIAGNOSTIC DUMP INSTEAD OF NAMING EACH
015100*   COUNTER
015200*-----------------------------------------------------------------*
015300 01  WS-RUN-TOTALS.
015400     05  WS-CAND-READ-CNT             PIC 9(7) COMP-3 VALUE 0.
015500     05  WS-CNT-ROLESHIFT             PIC 9(7) COMP-3 VALUE 0.
015600     05  WS-CNT-SKILLGAP              PIC 9(7) COMP-3 VALUE 0.
015700     05  WS-CNT-RESUMEOPT             PIC 9(7) COMP-3 VALUE 0.
015800     05  WS-CNT-HOLDPOS               PIC 9(7) COMP-3 VALUE 0.
015900     05  WS-CNT-ISSUE-EXPER           PIC 9(7) COMP-3 VALUE 0.
016000     05  WS-CNT-ISSUE-SKILL           PIC 9(7) COMP-3 VALUE 0.
016100     05  WS-CNT-ISSUE-DEPTH           PIC 9(7) COMP-3 VALUE 0.
016200     05  WS-CNT-ISSUE-POSN            PIC 9(7) COMP-3 VALUE 0.
016300     05  WS-CNT-ISSUE-NONE            PIC 9(7) COMP-3 VALUE 0.
016400 01  WS-RUN-TOTALS-TABLE REDEFINES WS-RUN-TOTALS.
016500     05  WS-RUN-TOTAL-ENTRY OCCURS 10 TIMES
016600         INDEXED BY WS-TOT-IX
016700         PIC 9(7) COMP-3.
016800*-----------------------------------------------------------------*
016900*   PRINT LINE WORK AREAS
017000*-----------------------------------------------------------------*
017100 01  WS-HEADING-LINE-1.
017200     05  FILLER                       PIC X(30)
017300         VALUE 'CAREERGAP PIPELINE CONTROL REPORT'.
017400     05  FILLER                       PIC X(102) VALUE SPACE.
017500 01  WS-DETAIL-LINE.
017600     05  WS-DTL-LABEL                 PIC X(30) VALUE SPACE.
017700     05  WS-DTL-COUNT                 PIC ZZZ,ZZ9 VALUE ZERO.
017800     05  FILLER                       PIC X(95) VALUE SPACE.
017900 01  FILLER PIC X(32)
018000     VALUE 'CGSTRSEL WORKING STORAGE ENDS  '.
018100 EJECT
018200 LINKAGE SECTION.
018300 EJECT
018400*****************************************************************
018500*                      PROCEDURE DIVISION                        *
018600*****************************************************************
018700 PROCEDURE DIVISION.
018800*-----------------------------------------------------------------*
018900*                        MAINLINE LOGIC
019000*-----------------------------------------------------------------*
019100 0000-CONTROL-PROCESS.
019200     PERFORM 1000-INITIALIZATION
019300         THRU 1099-INITIALIZATION-EXIT.
019400     PERFORM 2000-MAIN-PROCESS
019500         THRU 2000-MAIN-PROCESS-EXIT
019600         UNTIL WS-END-OF-FILE.
019700     PERFORM 8000-WRITE-CONTROL-REPORT
019800         THRU 8099-WRITE-CONTROL-REPORT-EXIT.
019900     PERFORM EOJ9000-CLOSE-FILES
020000         THRU EOJ9999-EXIT.
020100     GOBACK.
020200 EJECT
020300*-----------------------------------------------------------------*
020400*                         INITIALIZATION
020500*-----------------------------------------------------------------*
020600 1000-INITIALIZATION.
020700     INITIALIZE WS-RUN-TOTALS.
020800     PERFORM 1050-LOAD-RULE-TABLES
020900         THRU 1059-LOAD-RULE-TABLES-EXIT.
021000     PERFORM 1100-OPEN-FILES
021100         THRU 1199-OPEN-FILES-EXIT.
021200 1099-INITIALIZATION-EXIT.
021300     EXIT.
021400*
021500*    LOAD THE BOTTLENECK DIMENSION LITERALS AND THE STRATEGY TABLE.
021600*    TABLE ORDER FOLLOWS THE FIXED BUSINESS PRIORITY ORDER --
021700*    EXPERIENCE-STRENGTH, SKILL-ALIGNMENT, EVIDENCE-DEPTH,
021800*    POSITIONING, THEN THE NONE/HOLDPOSITION FALLBACK.
021900*
022000 1050-LOAD-RULE-TABLES.
022100     MOVE 'EXPERIENCE STRENGTH'   TO CG-DIM-EXPER.
022200     MOVE 'SKILL ALIGNMENT'       TO CG-DIM-SKILL.
022300     MOVE 'EVIDENCE DEPTH'        TO CG-DIM-DEPTH.
022400     MOVE 'POSITIONING'           TO CG-DIM-POSITION.
022500     MOVE 'NONE'                  TO CG-DIM-NONE.
022600
022700     MOVE CG-DIM-EXPER           TO CG-STRAT-ISSUE(1).
022800     MOVE 'ROLESHIFT'            TO CG-STRAT-NAME(1).
022900     MOVE 'TARGET ENTRY-LEVEL ROLES'
023000                                  TO CG-STRAT-ACTION(1).
023100     MOVE .45                    TO CG-STRAT-CONF(1).
023200
023300     MOVE CG-DIM-SKILL           TO CG-STRAT-ISSUE(2).
023400     MOVE 'SKILLGAPPATCH'        TO CG-STRAT-NAME(2).
023500     MOVE 'COMPLETE CERTIFICATION IN TOP MISSING SKILL'
023600                                  TO CG-STRAT-ACTION(2).
023700     MOVE .55                    TO CG-STRAT-CONF(2).
023800
023900     MOVE CG-DIM-DEPTH           TO CG-STRAT-ISSUE(3).
024000     MOVE 'RESUMEOPTIMIZATION'   TO CG-STRAT-NAME(3).
024100     MOVE 'ADD DETAILED PROJECT DESCRIPTIONS'
024200                                  TO CG-STRAT-ACTION(3).
024300     MOVE .70                    TO CG-STRAT-CONF(3).
024400
024500     MOVE CG-DIM-POSITION        TO CG-STRAT-ISSUE(4).
024600     MOVE 'RESUMEOPTIMIZATION'   TO CG-STRAT-NAME(4).
024700     MOVE 'CLARIFY ROLE POSITIONING'
024800                                  TO CG-STRAT-ACTION(4).
024900     MOVE .68                    TO CG-STRAT-CONF(4).
025000
025100     MOVE CG-DIM-NONE            TO CG-STRAT-ISSUE(5).
025200     MOVE 'HOLDPOSITION'         TO CG-STRAT-NAME(5).
025300     MOVE 'CONTINUE CURRENT APPLICATIONS'
025400                                  TO CG-STRAT-ACTION(5).
025500     MOVE .75                    TO CG-STRAT-CONF(5).
025600 1059-LOAD-RULE-TABLES-EXIT.
025700     EXIT.
025800 EJECT
025900 1100-OPEN-FILES.
026000     OPEN INPUT  CANDMAST-FILE.
026100     IF WS-CANDMAST-STATUS NOT = '00'
026200         DISPLAY 'OPEN FAILED ON CANDMAST, STATUS='
026300                 WS-CANDMAST-STATUS
026400         GO TO EOJ9900-ABEND
026500     END-IF.
026600     OPEN OUTPUT SESSION-FILE.
026700     IF WS-SESSFILE-STATUS NOT = '00'
026800         DISPLAY 'OPEN FAILED ON SESSFILE, STATUS='
026900                 WS-SESSFILE-STATUS
027000         GO TO EOJ9900-ABEND
027100     END-IF.
027200     OPEN OUTPUT CONTROL-REPORT-FILE.
027300     IF WS-CTLRPT-STATUS NOT = '00'
027400         DISPLAY 'OPEN FAILED ON CTLRPT, STATUS='
027500                 WS-CTLRPT-STATUS
027600         GO TO EOJ9900-ABEND
027700     END-IF.
027800 1199-OPEN-FILES-EXIT.
027900     EXIT.
028000 EJECT
028100*-----------------------------------------------------------------*
028200*                         MAIN PROCESS
028300*-----------------------------------------------------------------*
028400 2000-MAIN-PROCESS.
028500     PERFORM 2100-READ-NEXT-CANDIDATE
028600         THRU 2199-READ-NEXT-CANDIDATE-EXIT.
028700     IF NOT WS-END-OF-FILE
028800         PERFORM 2200-PROCESS-CANDIDATE
028900             THRU 2299-PROCESS-CANDIDATE-EXIT
029000     END-IF.
029100 2000-MAIN-PROCESS-EXIT.
029200     EXIT.
029300*
029400 2100-READ-NEXT-CANDIDATE.
029500     READ CANDMAST-FILE
029600         AT END
029700             SET WS-END-OF-FILE TO TRUE
029800         NOT AT END
029900             ADD 1 TO WS-CAND-READ-CNT
030000     END-READ.
030100     IF WS-CANDMAST-STATUS NOT = '00' AND NOT = '10'
030200         DISPLAY 'READ ERROR ON CANDMAST, STATUS='
030300                 WS-CANDMAST-STATUS
030400         GO TO EOJ9900-ABEND
030500     END-IF.
030600 2199-READ-NEXT-CANDIDATE-EXIT.
030700     EXIT.
030800 EJECT
030900*-----------------------------------------------------------------*
031000*                      PROCESS ONE CANDIDATE
031100*-----------------------------------------------------------------*
031200 2200-PROCESS-CANDIDATE.
031300     INITIALIZE SESSION-STATE-RECORD.
031400     PERFORM 2300-DERIVE-SIGNALS
031500         THRU 2399-DERIVE-SIGNALS-EXIT.
031600     PERFORM 2400-GRADE-BOTTLENECKS
031700         THRU 2499-GRADE-BOTTLENECKS-EXIT.
031800     PERFORM 2450-PICK-DOMINANT-ISSUE
031900         THRU 2459-PICK-DOMINANT-ISSUE-EXIT.
032000     PERFORM 2500-SELECT-STRATEGY
032100         THRU 2599-SELECT-STRATEGY-EXIT.
032200     PERFORM 2600-WRITE-SESSION-RECORD
032300         THRU 2699-WRITE-SESSION-RECORD-EXIT.
032400 2299-PROCESS-CANDIDATE-EXIT.
032500     EXIT.
032600 EJECT
032700*-----------------------------------------------------------------*
032800*    DERIVE THE CANDIDATE'S SIGNAL VALUES
032900*-----------------------------------------------------------------*
033000 2300-DERIVE-SIGNALS.
033100     MOVE CAND-SKILL-COUNT TO WS-SKILL-COUNT.
033200     IF CAND-YEARS-EXP > 0
033300         MOVE CAND-YEARS-EXP TO WS-YEARS-OF-EXP
033400     ELSE
033500         COMPUTE WS-YEARS-OF-EXP ROUNDED =
033600             CAND-JOB-COUNT * 1.5
033700     END-IF.
033800     EVALUATE TRUE
033900         WHEN CAND-EDU-DOCTORATE
034000             MOVE 3 TO WS-EDU-RANK
034100         WHEN CAND-EDU-MASTER
034200             MOVE 2 TO WS-EDU-RANK
034300         WHEN CAND-EDU-BACHELOR
034400             MOVE 1 TO WS-EDU-RANK
034500         WHEN OTHER
034600             MOVE 0 TO WS-EDU-RANK
034700     END-EVALUATE.
034800 2399-DERIVE-SIGNALS-EXIT.
034900     EXIT.
035000 EJECT
035100*-----------------------------------------------------------------*
035200*    GRADE THE FOUR BOTTLENECK DIMENSIONS
035300*-----------------------------------------------------------------*
035400 2400-GRADE-BOTTLENECKS.
035500     EVALUATE TRUE
035600         WHEN CAND-PROJ-COUNT = 0
035700             MOVE 'M' TO WS-GRADE-DEPTH
035800         WHEN CAND-PROJ-COUNT < 3
035900             MOVE 'W' TO WS-GRADE-DEPTH
036000         WHEN OTHER
036100             MOVE 'O' TO WS-GRADE-DEPTH
036200     END-EVALUATE.
036300
036400     EVALUATE TRUE
036500         WHEN WS-SKILL-COUNT < 5
036600             MOVE 'M' TO WS-GRADE-SKILL
036700         WHEN WS-SKILL-COUNT < 10
036800             MOVE 'W' TO WS-GRADE-SKILL
036900         WHEN OTHER
037000             MOVE 'O' TO WS-GRADE-SKILL
037100     END-EVALUATE.
037200
037300     EVALUATE TRUE
037400         WHEN WS-YEARS-OF-EXP < 1.0
037500             MOVE 'M' TO WS-GRADE-EXPER
037600         WHEN WS-YEARS-OF-EXP < 3.0
037700             MOVE 'W' TO WS-GRADE-EXPER
037800         WHEN OTHER
037900             MOVE 'O' TO WS-GRADE-EXPER
038000     END-EVALUATE.
038100
038200     IF CAND-HAS-SKILLS-SECT AND CAND-HAS-EXPER-SECT
038300        AND CAND-HAS-EDUC-SECT AND CAND-HAS-PROJ-SECT
038400         MOVE 'O' TO WS-GRADE-POSITION
038500     ELSE
038600         MOVE 'W' TO WS-GRADE-POSITION
038700     END-IF.
038800 2499-GRADE-BOTTLENECKS-EXIT.
038900     EXIT.
039000*
039100*    SCAN FOR THE DOMINANT ISSUE -- ANY MISSING GRADE IN
039200*    PRIORITY ORDER FIRST, THEN ANY WEAK GRADE IN THE SAME
039300*    PRIORITY ORDER, ELSE NONE (A FIXED HOUSE RULE).
039400*
039500 2450-PICK-DOMINANT-ISSUE.
039600     MOVE 'N' TO WS-DOM-FOUND-IND.
039700     MOVE SPACE TO WS-DOM-ISSUE.
039800     MOVE SPACE TO WS-DOM-GRADE.
039900
040000     IF WS-GRADE-EXPER = 'M'
040100         MOVE CG-DIM-EXPER TO WS-DOM-ISSUE
040200         MOVE 'M' TO WS-DOM-GRADE
040300         SET WS-DOM-FOUND TO TRUE
040400     END-IF.
040500     IF NOT WS-DOM-FOUND AND WS-GRADE-SKILL = 'M'
040600         MOVE CG-DIM-SKILL TO WS-DOM-ISSUE
040700         MOVE 'M' TO WS-DOM-GRADE
040800         SET WS-DOM-FOUND TO TRUE
040900     END-IF.
041000     IF NOT WS-DOM-FOUND AND WS-GRADE-DEPTH = 'M'
041100         MOVE CG-DIM-DEPTH TO WS-DOM-ISSUE
041200         MOVE 'M' TO WS-DOM-GRADE
041300         SET WS-DOM-FOUND TO TRUE
041400     END-IF.
041500
041600     IF NOT WS-DOM-FOUND AND WS-GRADE-EXPER = 'W'
041700         MOVE CG-DIM-EXPER TO WS-DOM-ISSUE
041800         MOVE 'W' TO WS-DOM-GRADE
041900         SET WS-DOM-FOUND TO TRUE
042000     END-IF.
042100     IF NOT WS-DOM-FOUND AND WS-GRADE-SKILL = 'W'
042200         MOVE CG-DIM-SKILL TO WS-DOM-ISSUE
042300         MOVE 'W' TO WS-DOM-GRADE
042400         SET WS-DOM-FOUND TO TRUE
042500     END-IF.
042600     IF NOT WS-DOM-FOUND AND WS-GRADE-DEPTH = 'W'
042700         MOVE CG-DIM-DEPTH TO WS-DOM-ISSUE
042800         MOVE 'W' TO WS-DOM-GRADE
042900         SET WS-DOM-FOUND TO TRUE
043000     END-IF.
043100     IF NOT WS-DOM-FOUND AND WS-GRADE-POSITION = 'W'
043200         MOVE CG-DIM-POSITION TO WS-DOM-ISSUE
043300         MOVE 'W' TO WS-DOM-GRADE
043400         SET WS-DOM-FOUND TO TRUE
043500     END-IF.
043600
043700     IF NOT WS-DOM-FOUND
043800         MOVE CG-DIM-NONE TO WS-DOM-ISSUE
043900         MOVE 'O' TO WS-DOM-GRADE
044000     END-IF.
044100
044200     PERFORM 2470-BUMP-ISSUE-COUNTER
044300         THRU 2479-BUMP-ISSUE-COUNTER-EXIT.
044400 2459-PICK-DOMINANT-ISSUE-EXIT.
044500     EXIT.
044600*
044700 2470-BUMP-ISSUE-COUNTER.
044800     EVALUATE WS-DOM-ISSUE
044900         WHEN CG-DIM-EXPER
045000             ADD 1 TO WS-CNT-ISSUE-EXPER
045100         WHEN CG-DIM-SKILL
045200             ADD 1 TO WS-CNT-ISSUE-SKILL
045300         WHEN CG-DIM-DEPTH
045400             ADD 1 TO WS-CNT-ISSUE-DEPTH
045500         WHEN CG-DIM-POSITION
045600             ADD 1 TO WS-CNT-ISSUE-POSN
045700         WHEN OTHER
045800             ADD 1 TO WS-CNT-ISSUE-NONE
045900     END-EVALUATE.
046000 2479-BUMP-ISSUE-COUNTER-EXIT.
046100     EXIT.
046200 EJECT
046300*-----------------------------------------------------------------*
046400*    SELECT EXACTLY ONE STRATEGY WITH ONE ACTION
046500*-----------------------------------------------------------------*
046600 2500-SELECT-STRATEGY.
046700     SET CG-STRAT-IX TO 1.
046800     SEARCH CG-STRAT-ENTRY
046900         WHEN CG-STRAT-ISSUE(CG-STRAT-IX) = WS-DOM-ISSUE
047000             MOVE CG-STRAT-NAME(CG-STRAT-IX) TO SES-STRATEGY
047100             MOVE CG-STRAT-ACTION(CG-STRAT-IX) TO SES-ACTION
047200             MOVE CG-STRAT-CONF(CG-STRAT-IX) TO WS-SEL-CONF
047300     END-SEARCH.
047400
047500     IF WS-DOM-GRADE = 'M'
047600         SUBTRACT CG-MISSING-PENALTY FROM WS-SEL-CONF
047700     END-IF.
047800     IF WS-SEL-CONF < 0
047900         MOVE 0 TO WS-SEL-CONF
048000     END-IF.
048100     IF WS-SEL-CONF > 1
048200         MOVE 1 TO WS-SEL-CONF
048300     END-IF.
048400
048500     MOVE WS-SEL-CONF TO SES-INIT-CONF.
048600     MOVE WS-SEL-CONF TO SES-CUR-CONF.
048700
048800     EVALUATE SES-STRATEGY
048900         WHEN 'ROLESHIFT'
049000             ADD 1 TO WS-CNT-ROLESHIFT
049100         WHEN 'SKILLGAPPATCH'
049200             ADD 1 TO WS-CNT-SKILLGAP
049300         WHEN 'RESUMEOPTIMIZATION'
049400             ADD 1 TO WS-CNT-RESUMEOPT
049500         WHEN OTHER
049600             ADD 1 TO WS-CNT-HOLDPOS
049700     END-EVALUATE.
049800 2599-SELECT-STRATEGY-EXIT.
049900     EXIT.
050000 EJECT
050100*-----------------------------------------------------------------*
050200*    WRITE THE SESSION RECORD -- STATE EXPLORE, LOOP ITER 1,
050300*    COUNTERS ZERO
050400*-----------------------------------------------------------------*
050500 2600-WRITE-SESSION-RECORD.
050600     MOVE CAND-ID TO SES-CAND-ID.
050700     SET SES-ST-EXPLORE TO TRUE.
050800     MOVE ZERO TO SES-INTERVIEWS.
050900     MOVE ZERO TO SES-NEGATIVES.
051000     MOVE 'N' TO SES-FAILED.
051100     MOVE 1 TO SES-LOOP-ITER.
051200
051300     WRITE SESSION-STATE-RECORD.
051400     IF WS-SESSFILE-STATUS NOT = '00'
051500         DISPLAY 'WRITE ERROR ON SESSFILE, STATUS='
051600                 WS-SESSFILE-STATUS
051700         GO TO EOJ9900-ABEND
051800     END-IF.
051900 2699-WRITE-SESSION-RECORD-EXIT.
052000     EXIT.
052100 EJECT
052200*-----------------------------------------------------------------*
052300*    PIPELINE CONTROL REPORT -- CANDIDATES READ, PER-STRATEGY
052400*    AND PER-DOMINANT-ISSUE COUNTS
052500*-----------------------------------------------------------------*
052600 8000-WRITE-CONTROL-REPORT.
052700     WRITE CTLRPT-REC FROM WS-HEADING-LINE-1.
052800
052900     MOVE 'CANDIDATES READ'          TO WS-DTL-LABEL.
053000     MOVE WS-CAND-READ-CNT           TO WS-DTL-COUNT.
053100     WRITE CTLRPT-REC FROM WS-DETAIL-LINE.
053200
053300     MOVE 'STRATEGY -- ROLESHIFT'           TO WS-DTL-LABEL.
053400     MOVE WS-CNT-ROLESHIFT                  TO WS-DTL-COUNT.
053500     WRITE CTLRPT-REC FROM WS-DETAIL-LINE.
053600
053700     MOVE 'STRATEGY -- SKILLGAPPATCH'       TO WS-DTL-LABEL.
053800     MOVE WS-CNT-SKILLGAP                   TO WS-DTL-COUNT.
053900     WRITE CTLRPT-REC FROM WS-DETAIL-LINE.
054000
054100     MOVE 'STRATEGY -- RESUMEOPTIMIZATION'  TO WS-DTL-LABEL.
054200     MOVE WS-CNT-RESUMEOPT                  TO WS-DTL-COUNT.
054300     WRITE CTLRPT-REC FROM WS-DETAIL-LINE.
054400
054500     MOVE 'STRATEGY -- HOLDPOSITION'        TO WS-DTL-LABEL.
054600     MOVE WS-CNT-HOLDPOS                    TO WS-DTL-COUNT.
054700     WRITE CTLRPT-REC FROM WS-DETAIL-LINE.
054800
054900     MOVE 'ISSUE -- EXPERIENCE STRENGTH'    TO WS-DTL-LABEL.
055000     MOVE WS-CNT-ISSUE-EXPER                TO WS-DTL-COUNT.
055100     WRITE CTLRPT-REC FROM WS-DETAIL-LINE.
055200
055300     MOVE 'ISSUE -- SKILL ALIGNMENT'        TO WS-DTL-LABEL.
055400     MOVE WS-CNT-ISSUE-SKILL                TO WS-DTL-COUNT.
055500     WRITE CTLRPT-REC FROM WS-DETAIL-LINE.
055600
055700     MOVE 'ISSUE -- EVIDENCE DEPTH'         TO WS-DTL-LABEL.
055800     MOVE WS-CNT-ISSUE-DEPTH                TO WS-DTL-COUNT.
055900     WRITE CTLRPT-REC FROM WS-DETAIL-LINE.
056000
056100     MOVE 'ISSUE -- POSITIONING'            TO WS-DTL-LABEL.
056200     MOVE WS-CNT-ISSUE-POSN                 TO WS-DTL-COUNT.
056300     WRITE CTLRPT-REC FROM WS-DETAIL-LINE.
056400
056500     MOVE 'ISSUE -- NONE'                   TO WS-DTL-LABEL.
056600     MOVE WS-CNT-ISSUE-NONE                 TO WS-DTL-COUNT.
056700     WRITE CTLRPT-REC FROM WS-DETAIL-LINE.
056800*
056900*    DIAGNOSTIC DUMP OF THE RAW COMP-3 TOTALS TABLE, ENTRY BY
057000*    ENTRY, USING THE REDEFINED ARRAY VIEW
057100*
057200     SET WS-TOT-IX TO 1.
057300     PERFORM 8050-DUMP-RUN-TOTALS
057400         THRU 8059-DUMP-RUN-TOTALS-EXIT.
057500 8099-WRITE-CONTROL-REPORT-EXIT.
057600     EXIT.
057700 EJECT
057800*-----------------------------------------------------------------*
057900*    LOOP-BY-PARAGRAPH DUMP OF THE RUN-TOTALS TABLE -- ONE ENTRY
058000*    PER PASS, NO INLINE PERFORM, PER SHOP STANDARDS
058100*-----------------------------------------------------------------*
058200 8050-DUMP-RUN-TOTALS.
058300     IF WS-TOT-IX > 10
058400         GO TO 8059-DUMP-RUN-TOTALS-EXIT
058500     END-IF.
058600     DISPLAY 'RUN TOTAL ENTRY ' WS-TOT-IX ' = '
058700             WS-RUN-TOTAL-ENTRY(WS-TOT-IX).
058800     SET WS-TOT-IX UP BY 1.
058900     GO TO 8050-DUMP-RUN-TOTALS.
059000 8059-DUMP-RUN-TOTALS-EXIT.
059100     EXIT.
059200 EJECT
059300*-----------------------------------------------------------------*
059400*                          CLOSE FILES
059500*-----------------------------------------------------------------*
059600 EOJ9000-CLOSE-FILES.
059700     CLOSE CANDMAST-FILE SESSION-FILE CONTROL-REPORT-FILE.
059800     GO TO EOJ9999-EXIT.
059900 EOJ9900-ABEND.
060000     DISPLAY 'PROGRAM ABENDING -- CGSTRSEL'.
060100     CALL 'CKABEND'.
060200 EOJ9999-EXIT.
060300     EXIT.
060400
