000100***************************************************************
000200*                                                             *
000300*    CGSUMREC  --  COMPLIANCE SUMMARY RECORD LAYOUT            *
000400*                                                             *
000500*  ONE RECORD PER HOST ON COMPLSUM, PLUS ONE GRAND-TOTAL      *
000600*  RECORD CLOSING THE RUN.  THE SAME GROUP IS MOVED INTO THE  *
000700*  132-COLUMN PRINT LINE BY CGCOMPRT'S 2300/2900 PARAGRAPHS.  *
000800*                                                             *
000900*  MAINTENANCE LOG                                            *
001000*  DATE     INIT  REQ#      DESCRIPTION                      *
001100*  -------- ----  --------  -------------------------------- *
001200*  06/07/90  DQT  CG-0009   ORIGINAL LAYOUT.                  *
001300*  09/03/91  RVM  CG-0017   ADDED SCORE-PARTS REDEFINES FOR   *
001400*                           THE HALF-UP ROUNDING CHECK.       *
001500***************************************************************
001600
001700 01  COMPLIANCE-SUMMARY-RECORD.
001800     05  SUM-HOSTNAME                 PIC X(16).
001900     05  SUM-SCORE                    PIC 9(3)V99.
002000     05  SUM-SCORE-PARTS REDEFINES SUM-SCORE.
002100         10  SUM-SCORE-WHOLE          PIC 9(3).
002200         10  SUM-SCORE-HUNDTHS        PIC 9(2).
002300     05  SUM-PASSED                   PIC 9(5).
002400     05  SUM-FAILED                   PIC 9(5).
002500     05  SUM-HIGH                     PIC 9(5).
002600     05  SUM-MEDIUM                   PIC 9(5).
002700     05  SUM-LOW                      PIC 9(5).
002800     05  SUM-TIMESTAMP                PIC X(19).
002900     05  FILLER                       PIC X(15).
