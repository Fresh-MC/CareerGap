000100*****************************************************************
000200* PROGRAM NAME:    CGKEYWRD
000300* ORIGINAL AUTHOR: RAMONA V. MASON
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 01/09/92  LDT           CG-0020  ORIGINAL PROGRAM -- KEYWORD
000900*                         EXTRACTION RUN AGAINST THE
001000*                         CANDIDATE MASTER RESUME-TEXT FIELD.
001100* 02/18/93  LDT           CG-0031  ADDED THE DEGREE-KEYWORD
001200*                         SCAN AND THE FIVE-HIT CAP.
001300* 06/14/94  LDT           CG-0037  ADDED THE YEARS-PATTERN
001400*                         SCAN (DIGITS ... YEARS ... EXPERIENCE).
001500* 11/30/98  JKW           CG-0041  Y2K REVIEW -- NO DATE-
001600*                         SENSITIVE FIELDS IN THIS PROGRAM, NO
001700*                         CHANGE REQUIRED.
001800* 03/22/99  JKW           CG-0045  CONVERTED HIT COUNTERS AND
001900*                         RUN TOTALS TO COMP-3 FOR PERFORMANCE.
002000* 08/09/01  SPH           CG-0053  CORRECTED THE TRAILING-PERIOD
002100*                         STRIP SO 'B.TECH.' AT A SENTENCE END
002200*                         DOES NOT SWALLOW THE DEGREE ITSELF.
002300* 09/14/07  SPH           CG-0074  CONVERTED THE RUN-TOTALS
002400*                         DIAGNOSTIC DUMP TO A LOOP-BY-PARAGRAPH
002500*                         PATTERN PER THE SHOP COPYBOOK STANDARD.
002600* 02/21/08  SPH           CG-0079  RENAMED THE SCAN/YEARS WORK-
002700*                         AREA GROUPS TO PLAIN WS- NAMES AND
002800*                         RETITLED A FEW BANNER LINES -- SAME QA
002900*                         CLEANUP AS CGSTRSEL/CGOUTLOP/CGROADMP.
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.  CGKEYWRD.
003300 AUTHOR. RAMONA V. MASON.
003400 INSTALLATION. DATA PROCESSING DIVISION.
003500 DATE-WRITTEN. 01/09/92.
003600 DATE-COMPILED.
003700 SECURITY. NON-CONFIDENTIAL.
003800*=================================================================*
003900 ENVIRONMENT DIVISION.
004000*-----------------------------------------------------------------*
004100 CONFIGURATION SECTION.
004200*-----------------------------------------------------------------*
004300 SOURCE-COMPUTER. IBM-3081.
004400*-----------------------------------------------------------------*
004500 OBJECT-COMPUTER. IBM-3081.
004600*-----------------------------------------------------------------*
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     UPSI-0 IS CG-RERUN-SWITCH
005000     CLASS CG-ALPHA-CLASS IS 'A' THRU 'Z'.
005100*-----------------------------------------------------------------*
005200 INPUT-OUTPUT SECTION.
005300*-----------------------------------------------------------------*
005400 FILE-CONTROL.
005500     SELECT CANDMAST-FILE ASSIGN TO CANDMAST
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-CANDMAST-STATUS.
005800*
005900     SELECT KEYWORD-REPORT-FILE ASSIGN TO KWRDRPT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-KWRDRPT-STATUS.
006200*=================================================================*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*-----------------------------------------------------------------*
006600*   CANDIDATE MASTER -- INPUT TO THE KEYWORD EXTRACTION RUN
006700*-----------------------------------------------------------------*
006800 FD  CANDMAST-FILE
006900     RECORDING MODE IS F
007000     BLOCK CONTAINS 0 RECORDS.
007100 COPY CGCANDRC.
007200 EJECT
007300*-----------------------------------------------------------------*
007400*   KEYWORD EXTRACTION REPORT
007500*-----------------------------------------------------------------*
007600 FD  KEYWORD-REPORT-FILE
007700     RECORDING MODE IS F.
007800 01  KWRDRPT-REC                     PIC X(132).
007900 EJECT
008000*****************************************************************
008100*                     W O R K I N G   S T O R A G E              *
008200*****************************************************************
008300 WORKING-STORAGE SECTION.
008400 01  FILLER PIC X(32)
008500     VALUE 'CGKEYWRD WORKING STORAGE BEGINS'.
008600*-----------------------------------------------------------------*
008700*   COMMON VOCABULARY/DEGREE TABLES (SHARED COPYBOOK)
008800*-----------------------------------------------------------------*
008900 COPY CGWRKARA.
009000 EJECT
009100*-----------------------------------------------------------------*
009200*   FILE STATUS / SWITCH AREA
009300*-----------------------------------------------------------------*
009400 01  WS-STATUS-AREA.
009500     05  WS-CANDMAST-STATUS           PIC X(2) VALUE '00'.
009600     05  WS-KWRDRPT-STATUS            PIC X(2) VALUE '00'.
009700     05  WS-END-OF-FILE-IND           PIC X(1) VALUE 'N'.
009800         88  WS-END-OF-FILE           VALUE 'Y'.
009900*-----------------------------------------------------------------*
010000*   RESUME-TEXT WORK AREA AND WORD TOKENIZER
010100*-----------------------------------------------------------------*
010200 01  WS-SCAN-WORK-AREA.
010300     05  WS-RESUME-UPPER              PIC X(167).
010400     05  WS-SCAN-PTR                  PIC 9(3) COMP VALUE 0.
010500     05  WS-ONE-WORD                  PIC X(20) VALUE SPACE.
010600     05  WS-WORD-LEN                  PIC 9(2) COMP VALUE 0.
010700     05  WS-PLUS-STRIPPED-IND         PIC X(1) VALUE 'N'.
010800         88  WS-PLUS-STRIPPED         VALUE 'Y'.
010900*-----------------------------------------------------------------*
011000*   TOKENIZED WORD TABLE -- ONE CANDIDATE'S RESUME TEXT, BROKEN
011100*   ON SPACE/COMMA/SEMICOLON/COLON/PARENS, TRAILING SENTENCE
011200*   PERIOD STRIPPED.  REDEFINED AS A FLAT STRING FOR THE
011300*   DIAGNOSTIC DUMP.
011400*-----------------------------------------------------------------*
011500 01  WS-WORD-TABLE-AREA.
011600     05  WS-WORD-ENTRY OCCURS 30 TIMES
011700         INDEXED BY WS-WRD-IX
011800         PIC X(20).
011900 01  WS-WORD-TABLE-FLAT REDEFINES WS-WORD-TABLE-AREA.
012000     05  WS-WORD-TABLE-TEXT           PIC X(600).
012100 01  WS-WORD-CNT                      PIC 9(2) COMP-3 VALUE 0.
012200*-----------------------------------------------------------------*
012300*   VOCABULARY-HIT AND DEGREE-HIT RESULT AREAS -- ONE Y/N FLAG
012400*   PER TABLE ENTRY SO A WORD COUNTS AT MOST ONCE.  REDEFINED AS
012500*   FLAT INDICATOR STRINGS FOR THE DIAGNOSTIC DUMP.
012600*-----------------------------------------------------------------*
012700 01  WS-VOCAB-HIT-FLAGS.
012800     05  WS-VOCAB-HIT-IND OCCURS 15 TIMES
012900         INDEXED BY WS-VHIT-IX
013000         PIC X(1).
013100 01  WS-VOCAB-HIT-FLAGS-FLAT REDEFINES WS-VOCAB-HIT-FLAGS.
013200     05  WS-VOCAB-HIT-TEXT             PIC X(15).
013300 01  WS-VOCAB-HIT-COUNT                PIC 9(2) COMP-3 VALUE 0.
013400*
013500 01  WS-DEGREE-HIT-FLAGS.
013600     05  WS-DEGREE-HIT-IND OCCURS 6 TIMES
013700         INDEXED BY WS-DHIT-IX
013800         PIC X(1).
013900 01  WS-DEGREE-HIT-FLAGS-FLAT REDEFINES WS-DEGREE-HIT-FLAGS.
014000     05  WS-DEGREE-HIT-TEXT            PIC X(6).
014100 01  WS-DEGREE-HIT-COUNT                PIC 9(1) COMP-3 VALUE 0.
014200*-----------------------------------------------------------------*
014300*   YEARS-PATTERN RESULT AREA
014400*-----------------------------------------------------------------*
014500 01  WS-YEARS-RESULT-AREA.
014600     05  WS-YEARS-FOUND-IND           PIC X(1) VALUE 'N'.
014700         88  WS-YEARS-FOUND           VALUE 'Y'.
014800     05  WS-YEARS-VALUE                PIC 9(2) VALUE 0.
014900*-----------------------------------------------------------------*
015000*   RUN TOTALS -- REDEFINED AS A 4-ENTRY TABLE SO THE REPORT CAN
015100*   LOOP THE DIAGNOSTIC DUMP INSTEAD OF NAMING EACH COUNTER
015200*-----------------------------------------------------------------*
015300 01  WS-RUN-TOTALS.
015400     05  WS-CAND-READ-CNT             PIC 9(7) COMP-3 VALUE 0.
015500     05  WS-TOTAL-VOCAB-HITS          PIC 9(7) COMP-3 VALUE 0.
015600     05  WS-TOTAL-DEGREE-HITS         PIC 9(7) COMP-3 VALUE 0.
015700     05  WS-TOTAL-YEARS-FOUND         PIC 9(7) COMP-3 VALUE 0.
015800 01  WS-RUN-TOTALS-TABLE REDEFINES WS-RUN-TOTALS.
015900     05  WS-RUN-TOTAL-ENTRY OCCURS 4 TIMES
016000         INDEXED BY WS-TOT-IX
016100         PIC 9(7) COMP-3.
016200*-----------------------------------------------------------------*
016300*   PRINT LINE WORK AREAS
016400*-----------------------------------------------------------------*
016500 01  WS-HEADING-LINE-1.
016600     05  FILLER                       PIC X(30)
016700         VALUE 'CAREERGAP KEYWORD EXTRACTION RUN'.
016800     05  FILLER                       PIC X(102) VALUE SPACE.
016900 01  WS-DETAIL-LINE.
017000     05  WS-DTL-CAND-ID                PIC X(8) VALUE SPACE.
017100     05  FILLER                        PIC X(4) VALUE SPACE.
017200     05  WS-DTL-VOCAB-HITS              PIC ZZ9 VALUE ZERO.
017300     05  FILLER                        PIC X(4) VALUE SPACE.
017400     05  WS-DTL-DEGREE-HITS             PIC Z9 VALUE ZERO.
017500     05  FILLER                        PIC X(4) VALUE SPACE.
017600     05  WS-DTL-YEARS-VALUE             PIC Z9 VALUE ZERO.
017700     05  FILLER                        PIC X(105) VALUE SPACE.
017800 01  WS-TOTALS-LABEL-LINE.
017900     05  WS-DTL-LABEL                  PIC X(30) VALUE SPACE.
018000     05  WS-DTL-COUNT                  PIC ZZZ,ZZ9 VALUE ZERO.
018100     05  FILLER                        PIC X(95) VALUE SPACE.
018200 01  FILLER PIC X(32)
018300     VALUE 'CGKEYWRD WORKING STORAGE ENDS  '.
018400 EJECT
018500 LINKAGE SECTION.
018600 EJECT
018700*****************************************************************
018800*                      PROCEDURE DIVISION                        *
018900*****************************************************************
019000 PROCEDURE DIVISION.
019100*-----------------------------------------------------------------*
019200*                        MAINLINE LOGIC
019300*-----------------------------------------------------------------*
019400 0000-CONTROL-PROCESS.
019500     PERFORM 1000-INITIALIZATION
019600         THRU 1099-INITIALIZATION-EXIT.
019700     PERFORM 2000-MAIN-PROCESS
019800         THRU 2000-MAIN-PROCESS-EXIT
019900         UNTIL WS-END-OF-FILE.
020000     PERFORM 8000-WRITE-RUN-TOTALS
020100         THRU 8099-WRITE-RUN-TOTALS-EXIT.
020200     PERFORM EOJ9000-CLOSE-FILES
020300         THRU EOJ9999-EXIT.
020400     GOBACK.
020500 EJECT
020600 1000-INITIALIZATION.
020700     INITIALIZE WS-RUN-TOTALS.
020800     PERFORM 1050-LOAD-RULE-TABLES
020900         THRU 1059-LOAD-RULE-TABLES-EXIT.
021000     PERFORM 1100-OPEN-FILES
021100         THRU 1199-OPEN-FILES-EXIT.
021200     WRITE KWRDRPT-REC FROM WS-HEADING-LINE-1.
021300 1099-INITIALIZATION-EXIT.
021400     EXIT.
021500*
021600*    LOAD THE FIXED SKILL-VOCABULARY AND DEGREE-KEYWORD
021700*    TABLES -- A REPRESENTATIVE FIXED SUBSET OF THE SKILL
021800*    VOCABULARY, NOT A COMPLETE DICTIONARY.
021900*
022000 1050-LOAD-RULE-TABLES.
022100     MOVE 'PYTHON'         TO CG-VOCAB-WORD(1).
022200     MOVE 'JAVA'           TO CG-VOCAB-WORD(2).
022300     MOVE 'JAVASCRIPT'     TO CG-VOCAB-WORD(3).
022400     MOVE 'COBOL'          TO CG-VOCAB-WORD(4).
022500     MOVE 'SQL'            TO CG-VOCAB-WORD(5).
022600     MOVE 'AWS'            TO CG-VOCAB-WORD(6).
022700     MOVE 'DOCKER'         TO CG-VOCAB-WORD(7).
022800     MOVE 'KUBERNETES'     TO CG-VOCAB-WORD(8).
022900     MOVE 'REACT'          TO CG-VOCAB-WORD(9).
023000     MOVE 'SPRING'         TO CG-VOCAB-WORD(10).
023100     MOVE 'LINUX'          TO CG-VOCAB-WORD(11).
023200     MOVE 'GIT'            TO CG-VOCAB-WORD(12).
023300     MOVE 'EXCEL'          TO CG-VOCAB-WORD(13).
023400     MOVE 'TABLEAU'        TO CG-VOCAB-WORD(14).
023500     MOVE 'AGILE'          TO CG-VOCAB-WORD(15).
023600
023700     MOVE 'BACHELOR'       TO CG-DEGREE-WORD(1).
023800     MOVE 'MASTER'         TO CG-DEGREE-WORD(2).
023900     MOVE 'PHD'            TO CG-DEGREE-WORD(3).
024000     MOVE 'MBA'            TO CG-DEGREE-WORD(4).
024100     MOVE 'B.TECH'         TO CG-DEGREE-WORD(5).
024200     MOVE 'M.TECH'         TO CG-DEGREE-WORD(6).
024300 1059-LOAD-RULE-TABLES-EXIT.
024400     EXIT.
024500 EJECT
024600 1100-OPEN-FILES.
024700     OPEN INPUT  CANDMAST-FILE.
024800     IF WS-CANDMAST-STATUS NOT = '00'
024900         DISPLAY 'OPEN FAILED ON CANDMAST, STATUS='
025000                 WS-CANDMAST-STATUS
025100         GO TO EOJ9900-ABEND
025200     END-IF.
025300     OPEN OUTPUT KEYWORD-REPORT-FILE.
025400     IF WS-KWRDRPT-STATUS NOT = '00'
025500         DISPLAY 'OPEN FAILED ON KWRDRPT, STATUS='
025600                 WS-KWRDRPT-STATUS
025700         GO TO EOJ9900-ABEND
025800     END-IF.
025900 1199-OPEN-FILES-EXIT.
026000     EXIT.
026100 EJECT
026200*-----------------------------------------------------------------*
026300*                         MAIN PROCESS
026400*-----------------------------------------------------------------*
026500 2000-MAIN-PROCESS.
026600     PERFORM 2050-READ-NEXT-CANDIDATE
026700         THRU 2059-READ-NEXT-CANDIDATE-EXIT.
026800     IF NOT WS-END-OF-FILE
026900         PERFORM 2100-PROCESS-CANDIDATE
027000             THRU 2199-PROCESS-CANDIDATE-EXIT
027100     END-IF.
027200 2000-MAIN-PROCESS-EXIT.
027300     EXIT.
027400*
027500 2050-READ-NEXT-CANDIDATE.
027600     READ CANDMAST-FILE
027700         AT END
027800             SET WS-END-OF-FILE TO TRUE
027900         NOT AT END
028000             ADD 1 TO WS-CAND-READ-CNT
028100     END-READ.
028200     IF WS-CANDMAST-STATUS NOT = '00' AND NOT = '10'
028300         DISPLAY 'READ ERROR ON CANDMAST, STATUS='
028400                 WS-CANDMAST-STATUS
028500         GO TO EOJ9900-ABEND
028600     END-IF.
028700 2059-READ-NEXT-CANDIDATE-EXIT.
028800     EXIT.
028900 EJECT
029000*-----------------------------------------------------------------*
029100*                      PROCESS ONE CANDIDATE
029200*-----------------------------------------------------------------*
029300 2100-PROCESS-CANDIDATE.
029400     MOVE CAND-RESUME-TEXT TO WS-RESUME-UPPER.
029500     INSPECT WS-RESUME-UPPER
029600         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
029700                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
029800     PERFORM 2150-TOKENIZE-RESUME
029900         THRU 2159-TOKENIZE-RESUME-EXIT.
030000     PERFORM 2200-SCAN-VOCABULARY
030100         THRU 2299-SCAN-VOCABULARY-EXIT.
030200     PERFORM 2300-SCAN-DEGREES
030300         THRU 2399-SCAN-DEGREES-EXIT.
030400     PERFORM 2400-SCAN-YEARS-PATTERN
030500         THRU 2499-SCAN-YEARS-PATTERN-EXIT.
030600     PERFORM 2600-WRITE-DETAIL-LINE
030700         THRU 2699-WRITE-DETAIL-LINE-EXIT.
030800 2199-PROCESS-CANDIDATE-EXIT.
030900     EXIT.
031000 EJECT
031100*-----------------------------------------------------------------*
031200*    BREAK THE UPPER-CASED RESUME TEXT INTO A WORD TABLE, ONE
031300*    TOKEN PER SPACE/COMMA/SEMICOLON/COLON/PAREN-DELIMITED SPAN,
031400*    WITH A LONE TRAILING SENTENCE PERIOD STRIPPED OFF EACH
031500*    TOKEN (CG-0053 -- THIS LEAVES AN INTERNAL PERIOD, AS IN
031600*    'B.TECH', ALONE).
031700*-----------------------------------------------------------------*
031800 2150-TOKENIZE-RESUME.
031900     MOVE SPACE TO WS-WORD-TABLE-AREA.
032000     MOVE 0 TO WS-WORD-CNT.
032100     MOVE 1 TO WS-SCAN-PTR.
032200     PERFORM 2160-NEXT-TOKEN
032300         THRU 2169-NEXT-TOKEN-EXIT
032400         UNTIL WS-SCAN-PTR > 167
032500            OR WS-WORD-CNT > 29.
032600 2159-TOKENIZE-RESUME-EXIT.
032700     EXIT.
032800*
032900 2160-NEXT-TOKEN.
033000     MOVE SPACE TO WS-ONE-WORD.
033100     UNSTRING WS-RESUME-UPPER
033200         DELIMITED BY SPACE OR ',' OR ';' OR ':'
033300                   OR '(' OR ')'
033400         INTO WS-ONE-WORD
033500         WITH POINTER WS-SCAN-PTR
033600         ON OVERFLOW
033700             SET WS-SCAN-PTR TO 168
033800     END-UNSTRING.
033900     IF WS-ONE-WORD = SPACE
034000         GO TO 2169-NEXT-TOKEN-EXIT
034100     END-IF.
034200     MOVE 20 TO WS-WORD-LEN.
034300     PERFORM 2165-FIND-WORD-LENGTH
034400         THRU 2167-FIND-WORD-LENGTH-EXIT.
034500     IF WS-WORD-LEN > 0                                            CG-0053
034600         IF WS-ONE-WORD(WS-WORD-LEN:1) = '.'                       CG-0053
034700             MOVE SPACE TO WS-ONE-WORD(WS-WORD-LEN:1)              CG-0053
034800             SUBTRACT 1 FROM WS-WORD-LEN                           CG-0053
034900         END-IF
035000     END-IF.
035100     IF WS-WORD-LEN > 0
035200         ADD 1 TO WS-WORD-CNT
035300         MOVE WS-ONE-WORD TO WS-WORD-ENTRY(WS-WORD-CNT)
035400     END-IF.
035500 2169-NEXT-TOKEN-EXIT.
035600     EXIT.
035700*
035800*    FIND THE LAST NON-BLANK CHARACTER IN WS-ONE-WORD BY
035900*    SCANNING BACKWARD FROM POSITION 20.
036000*
036100 2165-FIND-WORD-LENGTH.
036200     IF WS-WORD-LEN = 0
036300         GO TO 2167-FIND-WORD-LENGTH-EXIT
036400     END-IF.
036500     IF WS-ONE-WORD(WS-WORD-LEN:1) NOT = SPACE
036600         GO TO 2167-FIND-WORD-LENGTH-EXIT
036700     END-IF.
036800     SUBTRACT 1 FROM WS-WORD-LEN.
036900     GO TO 2165-FIND-WORD-LENGTH.
037000 2167-FIND-WORD-LENGTH-EXIT.
037100     EXIT.
037200 EJECT
037300*-----------------------------------------------------------------*
037400*    SKILL VOCABULARY SCAN.  EACH VOCABULARY WORD
037500*    COUNTS AT MOST ONCE PER CANDIDATE; CAP 50 (UNREACHABLE ON
037600*    THIS 15-WORD SUBSET, CHECKED ANYWAY AS A SAFETY CAP).
037700*-----------------------------------------------------------------*
037800 2200-SCAN-VOCABULARY.
037900     MOVE SPACE TO WS-VOCAB-HIT-FLAGS.
038000     MOVE 0 TO WS-VOCAB-HIT-COUNT.
038100     SET WS-WRD-IX TO 1.
038200     PERFORM 2210-CHECK-ONE-WORD-VOCAB
038300         THRU 2219-CHECK-ONE-WORD-VOCAB-EXIT
038400         VARYING WS-WRD-IX FROM 1 BY 1
038500         UNTIL WS-WRD-IX > WS-WORD-CNT.
038600 2299-SCAN-VOCABULARY-EXIT.
038700     EXIT.
038800*
038900 2210-CHECK-ONE-WORD-VOCAB.
039000     IF WS-VOCAB-HIT-COUNT >= 50
039100         GO TO 2219-CHECK-ONE-WORD-VOCAB-EXIT
039200     END-IF.
039300     SET WS-VOC-IX TO 1.
039400     SEARCH CG-VOCAB-ENTRY
039500         WHEN CG-VOCAB-WORD(WS-VOC-IX) = WS-WORD-ENTRY(WS-WRD-IX)
039600             IF WS-VOCAB-HIT-IND(WS-VOC-IX) NOT = 'Y'
039700                 MOVE 'Y' TO WS-VOCAB-HIT-IND(WS-VOC-IX)
039800                 ADD 1 TO WS-VOCAB-HIT-COUNT
039900             END-IF
040000     END-SEARCH.
040100 2219-CHECK-ONE-WORD-VOCAB-EXIT.
040200     EXIT.
040300 EJECT
040400*-----------------------------------------------------------------*
040500*    DEGREE-KEYWORD SCAN.  CAP 5 DISTINCT HITS.
040600*-----------------------------------------------------------------*
040700 2300-SCAN-DEGREES.
040800     MOVE SPACE TO WS-DEGREE-HIT-FLAGS.
040900     MOVE 0 TO WS-DEGREE-HIT-COUNT.
041000     SET WS-WRD-IX TO 1.
041100     PERFORM 2310-CHECK-ONE-WORD-DEGREE
041200         THRU 2319-CHECK-ONE-WORD-DEGREE-EXIT
041300         VARYING WS-WRD-IX FROM 1 BY 1
041400         UNTIL WS-WRD-IX > WS-WORD-CNT.
041500 2399-SCAN-DEGREES-EXIT.
041600     EXIT.
041700*
041800 2310-CHECK-ONE-WORD-DEGREE.
041900     IF WS-DEGREE-HIT-COUNT >= 5
042000         GO TO 2319-CHECK-ONE-WORD-DEGREE-EXIT
042100     END-IF.
042200     SET WS-DEG-IX TO 1.
042300     SEARCH CG-DEGREE-ENTRY
042400         WHEN CG-DEGREE-WORD(WS-DEG-IX) = WS-WORD-ENTRY(WS-WRD-IX)
042500             IF WS-DEGREE-HIT-IND(WS-DEG-IX) NOT = 'Y'
042600                 MOVE 'Y' TO WS-DEGREE-HIT-IND(WS-DEG-IX)
042700                 ADD 1 TO WS-DEGREE-HIT-COUNT
042800             END-IF
042900     END-SEARCH.
043000 2319-CHECK-ONE-WORD-DEGREE-EXIT.
043100     EXIT.
043200 EJECT
043300*-----------------------------------------------------------------*
043400*    YEARS-OF-EXPERIENCE PHRASE PATTERN.  FIRST
043500*    OCCURRENCE OF 1-2 DIGITS (OPTIONAL TRAILING '+') FOLLOWED
043600*    BY 'YEARS'/'YEAR', OPTIONALLY 'OF', THEN 'EXPERIENCE'.
043700*-----------------------------------------------------------------*
043800 2400-SCAN-YEARS-PATTERN.
043900     MOVE 'N' TO WS-YEARS-FOUND-IND.
044000     MOVE 0 TO WS-YEARS-VALUE.
044100     SET WS-WRD-IX TO 1.
044200     PERFORM 2410-CHECK-ONE-WORD-YEARS
044300         THRU 2419-CHECK-ONE-WORD-YEARS-EXIT
044400         VARYING WS-WRD-IX FROM 1 BY 1
044500         UNTIL WS-WRD-IX > WS-WORD-CNT
044600            OR WS-YEARS-FOUND.
044700 2499-SCAN-YEARS-PATTERN-EXIT.
044800     EXIT.
044900*
045000 2410-CHECK-ONE-WORD-YEARS.
045100     MOVE WS-WORD-ENTRY(WS-WRD-IX) TO WS-ONE-WORD.
045200     MOVE 20 TO WS-WORD-LEN.
045300     PERFORM 2165-FIND-WORD-LENGTH
045400         THRU 2167-FIND-WORD-LENGTH-EXIT.
045500     IF WS-WORD-LEN = 0
045600         GO TO 2419-CHECK-ONE-WORD-YEARS-EXIT
045700     END-IF.
045800     MOVE 'N' TO WS-PLUS-STRIPPED-IND.
045900     IF WS-ONE-WORD(WS-WORD-LEN:1) = '+'
046000         MOVE SPACE TO WS-ONE-WORD(WS-WORD-LEN:1)
046100         SUBTRACT 1 FROM WS-WORD-LEN
046200         MOVE 'Y' TO WS-PLUS-STRIPPED-IND
046300     END-IF.
046400     IF WS-WORD-LEN < 1 OR WS-WORD-LEN > 2
046500         GO TO 2419-CHECK-ONE-WORD-YEARS-EXIT
046600     END-IF.
046700     IF WS-ONE-WORD(1:WS-WORD-LEN) NOT NUMERIC
046800         GO TO 2419-CHECK-ONE-WORD-YEARS-EXIT
046900     END-IF.
047000     IF (WS-WRD-IX + 1) > WS-WORD-CNT
047100         GO TO 2419-CHECK-ONE-WORD-YEARS-EXIT
047200     END-IF.
047300     IF WS-WORD-ENTRY(WS-WRD-IX + 1) NOT = 'YEARS'
047400        AND WS-WORD-ENTRY(WS-WRD-IX + 1) NOT = 'YEAR'
047500         GO TO 2419-CHECK-ONE-WORD-YEARS-EXIT
047600     END-IF.
047700     IF (WS-WRD-IX + 2) <= WS-WORD-CNT
047800        AND WS-WORD-ENTRY(WS-WRD-IX + 2) = 'EXPERIENCE'
047900         MOVE WS-ONE-WORD(1:WS-WORD-LEN) TO WS-YEARS-VALUE
048000         SET WS-YEARS-FOUND TO TRUE
048100         GO TO 2419-CHECK-ONE-WORD-YEARS-EXIT
048200     END-IF.
048300     IF (WS-WRD-IX + 3) <= WS-WORD-CNT
048400        AND WS-WORD-ENTRY(WS-WRD-IX + 2) = 'OF'
048500        AND WS-WORD-ENTRY(WS-WRD-IX + 3) = 'EXPERIENCE'
048600         MOVE WS-ONE-WORD(1:WS-WORD-LEN) TO WS-YEARS-VALUE
048700         SET WS-YEARS-FOUND TO TRUE
048800     END-IF.
048900 2419-CHECK-ONE-WORD-YEARS-EXIT.
049000     EXIT.
049100 EJECT
049200*-----------------------------------------------------------------*
049300*    WRITE ONE DETAIL LINE AND ROLL THE HITS INTO RUN TOTALS
049400*-----------------------------------------------------------------*
049500 2600-WRITE-DETAIL-LINE.
049600     MOVE CAND-ID             TO WS-DTL-CAND-ID.
049700     MOVE WS-VOCAB-HIT-COUNT  TO WS-DTL-VOCAB-HITS.
049800     MOVE WS-DEGREE-HIT-COUNT TO WS-DTL-DEGREE-HITS.
049900     MOVE WS-YEARS-VALUE      TO WS-DTL-YEARS-VALUE.
050000     WRITE KWRDRPT-REC FROM WS-DETAIL-LINE.
050100
050200     ADD WS-VOCAB-HIT-COUNT  TO WS-TOTAL-VOCAB-HITS.
050300     ADD WS-DEGREE-HIT-COUNT TO WS-TOTAL-DEGREE-HITS.
050400     IF WS-YEARS-FOUND
050500         ADD 1 TO WS-TOTAL-YEARS-FOUND
050600     END-IF.
050700 2699-WRITE-DETAIL-LINE-EXIT.
050800     EXIT.
050900 EJECT
051000*-----------------------------------------------------------------*
051100*    RUN TOTALS -- CANDIDATES READ, TOTAL VOCAB/DEGREE HITS,
051200*    CANDIDATES WITH A YEARS-PATTERN MATCH
051300*-----------------------------------------------------------------*
051400 8000-WRITE-RUN-TOTALS.
051500     MOVE 'CANDIDATES READ'            TO WS-DTL-LABEL.
051600     MOVE WS-CAND-READ-CNT             TO WS-DTL-COUNT.
051700     WRITE KWRDRPT-REC FROM WS-TOTALS-LABEL-LINE.
051800
051900     MOVE 'TOTAL VOCABULARY HITS'      TO WS-DTL-LABEL.
052000     MOVE WS-TOTAL-VOCAB-HITS          TO WS-DTL-COUNT.
052100     WRITE KWRDRPT-REC FROM WS-TOTALS-LABEL-LINE.
052200
052300     MOVE 'TOTAL DEGREE HITS'          TO WS-DTL-LABEL.
052400     MOVE WS-TOTAL-DEGREE-HITS         TO WS-DTL-COUNT.
052500     WRITE KWRDRPT-REC FROM WS-TOTALS-LABEL-LINE.
052600
052700     MOVE 'CANDIDATES WITH YEARS MATCH' TO WS-DTL-LABEL.
052800     MOVE WS-TOTAL-YEARS-FOUND          TO WS-DTL-COUNT.
052900     WRITE KWRDRPT-REC FROM WS-TOTALS-LABEL-LINE.
053000*
053100*    DIAGNOSTIC DUMP OF THE RAW COMP-3 TOTALS TABLE, ENTRY BY
053200*    ENTRY, USING THE REDEFINED ARRAY VIEW
053300*
053400     SET WS-TOT-IX TO 1.
053500     PERFORM 8050-DUMP-RUN-TOTALS
053600         THRU 8059-DUMP-RUN-TOTALS-EXIT.
053700 8099-WRITE-RUN-TOTALS-EXIT.
053800     EXIT.
053900 EJECT
054000*-----------------------------------------------------------------*
054100*    LOOP-BY-PARAGRAPH DUMP OF THE RUN-TOTALS TABLE -- ONE ENTRY
054200*    PER PASS, NO INLINE PERFORM, PER SHOP STANDARDS
054300*-----------------------------------------------------------------*
054400 8050-DUMP-RUN-TOTALS.
054500     IF WS-TOT-IX > 4
054600         GO TO 8059-DUMP-RUN-TOTALS-EXIT
054700     END-IF.
054800     DISPLAY 'RUN TOTAL ENTRY ' WS-TOT-IX ' = '
054900             WS-RUN-TOTAL-ENTRY(WS-TOT-IX).
055000     SET WS-TOT-IX UP BY 1.
055100     GO TO 8050-DUMP-RUN-TOTALS.
055200 8059-DUMP-RUN-TOTALS-EXIT.
055300     EXIT.
055400 EJECT
055500*-----------------------------------------------------------------*
055600*                          CLOSE FILES
055700*-----------------------------------------------------------------*
055800 EOJ9000-CLOSE-FILES.
055900     CLOSE CANDMAST-FILE KEYWORD-REPORT-FILE.
056000     GO TO EOJ9999-EXIT.
056100 EOJ9900-ABEND.
056200     DISPLAY 'PROGRAM ABENDING -- CGKEYWRD'.
056300     CALL 'CKABEND'.
056400 EOJ9999-EXIT.
056500     EXIT.
