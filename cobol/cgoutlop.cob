000100*****************************************************************
000200* PROGRAM NAME:    CGOUTLOP
000300* ORIGINAL AUTHOR: RAMONA V. MASON
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/22/89  RVM           CG-0004  ORIGINAL PROGRAM -- OUTCOME-
000900*                         FEEDBACK RUN AGAINST THE SESSION FILE.
001000* 09/03/91  RVM           CG-0013  ADDED THE FIVE ORDERED
001100*                         TRANSITION RULES AND THE EXPLANATION
001200*                         LOG LINE.
001300* 02/18/93  LDT           CG-0028  ADDED THE SKILLDET LOOKUP SO
001400*                         RULE 3/4 CAN SEE THE POSITIONING-ISSUE
001500*                         SIGNAL -- SESSFILE DOES NOT CARRY IT.
001600* 06/14/94  LDT           CG-0037  ADDED RECONSIDER RE-SELECTION
001700*                         OFF THE STRATEGY TABLE INDEX.
001800* 11/30/98  JKW           CG-0041  Y2K REVIEW -- NO DATE-
001900*                         SENSITIVE FIELDS IN THIS PROGRAM, NO
002000*                         CHANGE REQUIRED.
002100* 03/22/99  JKW           CG-0045  CONVERTED EVENT/TRANSITION
002200*                         COUNTERS TO COMP-3 FOR PERFORMANCE.
002300* 08/09/01  SPH           CG-0053  CORRECTED CLAMP ON CONFIDENCE
002400*                         AFTER THE OFFER DELTA.
002500* 06/14/02  SPH           CG-0059  WIDENED SES-ACTION MOVE TO
002600*                         MATCH THE CGWRKARA ACTION-TEXT CHANGE.
002700* 04/03/06  SPH           CG-0068  ADDED WS-EVENT-TOTALS-TABLE
002800*                         REDEFINES FOR THE DIAGNOSTIC DUMP.
002900* 09/14/07  SPH           CG-0070  CONVERTED THE RUN-TOTALS
003000*                         DIAGNOSTIC DUMP TO A LOOP-BY-PARAGRAPH
003100*                         PATTERN PER THE SHOP COPYBOOK STANDARD.
003200* 02/11/08  SPH           CG-0075  STRATEGY-TABLE LOOKUP AT TOP
003300*                         OF MAIN PROCESS MATCHED ON STRATEGY
003400*                         NAME ONLY -- SINCE ENTRIES 3 AND 4 BOTH
003500*                         NAME RESUMEOPTIMIZATION, A POSITIONING
003600*                         CASE WAS RESOLVING TO THE DEPTH ROW AND
003700*                         RECONSIDER WAS RE-ADVANCING THE WRONG
003800*                         SLOT.  ADDED THE ACTION-TEXT MATCH TO
003900*                         DISAMBIGUATE THE TWO ROWS.
004000* 02/19/08  SPH           CG-0078  MOVED THE SIGNAL-CONFIDENCE
004100*                         COMPUTE INSIDE THE SIGNAL-ACTIVE TEST
004200*                         IN 2100-LOAD-SKILL-SIGNAL SO A NON-
004300*                         TRIGGERED SIGNAL NEVER CARRIES A
004400*                         NONZERO CONFIDENCE.
004500* 02/21/08  SPH           CG-0079  RENAMED THE SIGNAL/SESSION
004600*                         WORK-AREA GROUPS TO PLAIN WS- NAMES AND
004700*                         RETITLED A FEW BANNER LINES -- SAME QA
004800*                         CLEANUP AS CGSTRSEL.
004900*****************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.  CGOUTLOP.
005200 AUTHOR. RAMONA V. MASON.
005300 INSTALLATION. DATA PROCESSING DIVISION.
005400 DATE-WRITTEN. 05/22/89.
005500 DATE-COMPILED.
005600 SECURITY. NON-CONFIDENTIAL.
005700*=================================================================*
005800 ENVIRONMENT DIVISION.
005900*-----------------------------------------------------------------*
006000 CONFIGURATION SECTION.
006100*-----------------------------------------------------------------*
006200 SOURCE-COMPUTER. IBM-3081.
006300*-----------------------------------------------------------------*
006400 OBJECT-COMPUTER. IBM-3081.
006500*-----------------------------------------------------------------*
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     UPSI-0 IS CG-RERUN-SWITCH
006900     CLASS CG-ALPHA-CLASS IS 'A' THRU 'Z'.
007000*-----------------------------------------------------------------*
007100 INPUT-OUTPUT SECTION.
007200*-----------------------------------------------------------------*
007300 FILE-CONTROL.
007400     SELECT SESSION-FILE-IN ASSIGN TO SESSIN
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS WS-SESSIN-STATUS.
007700*
007800     SELECT SESSION-FILE-OUT ASSIGN TO SESSOUT
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS WS-SESSOUT-STATUS.
008100*
008200     SELECT OUTCOME-FILE ASSIGN TO OUTCOMES
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS IS WS-OUTCOMES-STATUS.
008500*
008600     SELECT SKILL-FILE ASSIGN TO SKILLDET
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS IS WS-SKILLDET-STATUS.
008900*
009000     SELECT HISTORY-FILE ASSIGN TO HISTFILE
009100         ORGANIZATION IS SEQUENTIAL
009200         FILE STATUS IS WS-HISTFILE-STATUS.
009300*
009400     SELECT EXPLAIN-REPORT-FILE ASSIGN TO RUNLOG
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS WS-RUNLOG-STATUS.
009700*=================================================================*
009800 DATA DIVISION.
009900 FILE SECTION.
010000*-----------------------------------------------------------------*
010100 FD  SESSION-FILE-IN
010200     RECORDING MODE IS F
010300     BLOCK CONTAINS 0 RECORDS.
010400 COPY CGSESREC.
010500 EJECT
010600 FD  SESSION-FILE-OUT
010700     RECORDING MODE IS F
010800     BLOCK CONTAINS 0 RECORDS.
010900 01  SESSOUT-REC.
011000     05  SESOUT-CAND-ID               PIC X(8).
011100     05  SESOUT-STRATEGY              PIC X(20).
011200     05  SESOUT-ACTION                PIC X(43).
011300     05  SESOUT-INIT-CONF             PIC 9V99.
011400     05  SESOUT-CUR-CONF              PIC 9V99.
011500     05  SESOUT-STATE                 PIC X(10).
011600     05  SESOUT-INTERVIEWS            PIC 9(3).
011700     05  SESOUT-NEGATIVES             PIC 9(3).
011800     05  SESOUT-FAILED                PIC X(1).
011900     05  SESOUT-LOOP-ITER             PIC 9(3).
012000     05  FILLER                       PIC X(3).
012100 EJECT
012200 FD  OUTCOME-FILE
012300     RECORDING MODE IS F
012400     BLOCK CONTAINS 0 RECORDS.
012500 COPY CGOUTREC.
012600 EJECT
012700 FD  SKILL-FILE
012800     RECORDING MODE IS F
012900     BLOCK CONTAINS 0 RECORDS.
013000 COPY CGSKLDRC.
013100 EJECT
013200 FD  HISTORY-FILE
013300     RECORDING MODE IS F
013400     BLOCK CONTAINS 0 RECORDS.
013500 01  HISTFILE-REC.
013600     05  HIST-CAND-ID                 PIC X(8).
013700     05  HIST-STRATEGY                PIC X(20).
013800     05  HIST-ACTION                  PIC X(43).
013900     05  HIST-INIT-CONF               PIC 9V99.
014000     05  HIST-CUR-CONF                PIC 9V99.
014100     05  HIST-STATE                   PIC X(10).
014200     05  HIST-INTERVIEWS              PIC 9(3).
014300     05  HIST-NEGATIVES                PIC 9(3).
014400     05  HIST-FAILED                  PIC X(1).
014500     05  HIST-LOOP-ITER                PIC 9(3).
014600     05  FILLER                       PIC X(3).
014700 EJECT
014800 FD  EXPLAIN-REPORT-FILE
014900     RECORDING MODE IS F.
015000 01  RUNLOG-REC                       PIC X(132).
015100 EJECT
015200*****************************************************************
015300*                     W O R K I N G   S T O R A G E              *
015400*****************************************************************
015500 WORKING-STORAGE SECTION.
015600 01  FILLER PIC X(32)
015700     VALUE 'CGOUTLOP WORKING STORAGE BEGINS'.
015800*-----------------------------------------------------------------*
015900 COPY CGWRKARA.
016000 EJECT
016100*-----------------------------------------------------------------*
016200*   FILE STATUS / SWITCH AREA
016300*-----------------------------------------------------------------*
016400 01  WS-STATUS-AREA.
016500     05  WS-SESSIN-STATUS             PIC X(2) VALUE '00'.
016600     05  WS-SESSOUT-STATUS            PIC X(2) VALUE '00'.
016700     05  WS-OUTCOMES-STATUS           PIC X(2) VALUE '00'.
016800     05  WS-SKILLDET-STATUS           PIC X(2) VALUE '00'.
016900     05  WS-HISTFILE-STATUS           PIC X(2) VALUE '00'.
017000     05  WS-RUNLOG-STATUS             PIC X(2) VALUE '00'.
017100*
017200     05  WS-SESSIN-EOF-IND            PIC X(1) VALUE 'N'.
017300         88  WS-SESSIN-EOF            VALUE 'Y'.
017400     05  WS-OUTCOMES-EOF-IND          PIC X(1) VALUE 'N'.
017500         88  WS-OUTCOMES-EOF          VALUE 'Y'.
017600     05  WS-SKILLDET-EOF-IND          PIC X(1) VALUE 'N'.
017700         88  WS-SKILLDET-EOF          VALUE 'Y'.
017800*-----------------------------------------------------------------*
017900*   POSITIONING-SIGNAL LOOKUP WORK AREA (RECOMPUTED LOCALLY
018000*   FOR THE CANDIDATE NOW BEING PROCESSED ON SESSFILE -- REDE-
018100*   FINED AS A 3-ENTRY TABLE SO THE COUNTS CAN BE DUMPED BY
018200*   MATURITY LEVEL ON THE EXPLANATION LOG WITHOUT THREE NAMED
018300*   DISPLAY STATEMENTS)
018400*-----------------------------------------------------------------*
018500 01  WS-SIGNAL-COUNTS.
018600     05  WS-SKL-PRODUCTION-CNT        PIC 9(3) COMP-3 VALUE 0.
018700     05  WS-SKL-APPLIED-CNT           PIC 9(3) COMP-3 VALUE 0.
018800     05  WS-SKL-THEORETICAL-CNT       PIC 9(3) COMP-3 VALUE 0.
018900 01  WS-SIGNAL-COUNTS-TABLE REDEFINES WS-SIGNAL-COUNTS.
019000     05  WS-SKL-CNT-ENTRY OCCURS 3 TIMES
019100         INDEXED BY WS-SKL-CNT-IX
019200         PIC 9(3) COMP-3.
019300 01  WS-SIGNAL-RESULT.
019400     05  WS-SKL-TOTAL-CNT             PIC 9(3) COMP-3 VALUE 0.
019500     05  WS-POSN-SIGNAL-IND           PIC X(1) VALUE 'N'.
019600         88  WS-POSN-SIGNAL-ACTIVE    VALUE 'Y'.
019700     05  WS-POSN-SIGNAL-CONF          PIC 9V99 COMP-3 VALUE 0.
019800*-----------------------------------------------------------------*
019900*   CURRENT CANDIDATE'S SESSION WORK AREA AND TRANSITION WORK
020000*-----------------------------------------------------------------*
020100 01  WS-SESSION-WORK-AREA.
020200     05  WS-CUR-CONF                  PIC S9V99 COMP-3 VALUE 0.
020300     05  WS-OLD-STATE                 PIC X(10) VALUE SPACE.
020400     05  WS-NEW-STATE                 PIC X(10) VALUE SPACE.
020500     05  WS-RULE-FIRED                PIC X(2) VALUE SPACE.
020600     05  WS-TRANSITION-IND            PIC X(1) VALUE 'N'.
020700         88  WS-TRANSITION-OCCURRED   VALUE 'Y'.
020800     05  WS-CUR-STRAT-IX               PIC 9(1) COMP-3 VALUE 0.
020900*-----------------------------------------------------------------*
021000*   RUN TOTALS -- REDEFINED AS A TABLE FOR THE DIAGNOSTIC DUMP
021100*-----------------------------------------------------------------*
021200 01  WS-RUN-TOTALS.
021300     05  WS-EVENTS-PROCESSED          PIC 9(7) COMP-3 VALUE 0.
021400     05  WS-CNT-TO-VALIDATE           PIC 9(7) COMP-3 VALUE 0.
021500     05  WS-CNT-TO-EXECUTE            PIC 9(7) COMP-3 VALUE 0.
021600     05  WS-CNT-TO-EXPLORE            PIC 9(7) COMP-3 VALUE 0.
021700     05  WS-CNT-TO-RECONSIDER         PIC 9(7) COMP-3 VALUE 0.
021800     05  WS-STRATEGIES-RETIRED        PIC 9(7) COMP-3 VALUE 0.
021900 01  WS-RUN-TOTALS-TABLE REDEFINES WS-RUN-TOTALS.
022000     05  WS-RUN-TOTAL-ENTRY OCCURS 6 TIMES
022100         INDEXED BY WS-TOT-IX
022200         PIC 9(7) COMP-3.
022300*-----------------------------------------------------------------*
022400*   EXPLANATION-LOG PRINT LINE
022500*-----------------------------------------------------------------*
022600 01  WS-EXPLAIN-LINE.
022700     05  WS-EXP-CAND-ID               PIC X(8) VALUE SPACE.
022800     05  FILLER                       PIC X(2) VALUE SPACE.
022900     05  WS-EXP-EVENT                 PIC X(12) VALUE SPACE.
023000     05  FILLER                       PIC X(2) VALUE SPACE.
023100     05  WS-EXP-OLD-STATE             PIC X(10) VALUE SPACE.
023200     05  FILLER                       PIC X(4) VALUE SPACE.
023300     05  WS-EXP-NEW-STATE             PIC X(10) VALUE SPACE.
023400     05  FILLER                       PIC X(2) VALUE SPACE.
023500     05  WS-EXP-RULE                  PIC X(2) VALUE SPACE.
023600     05  FILLER                       PIC X(2) VALUE SPACE.
023700     05  WS-EXP-CONF                  PIC 9V99 VALUE 0.
023800     05  FILLER                       PIC X(75) VALUE SPACE.
023900 01  FILLER PIC X(32)
024000     VALUE 'CGOUTLOP WORKING STORAGE ENDS  '.
024100 EJECT
024200 LINKAGE SECTION.
024300 EJECT
024400*****************************************************************
024500*                      PROCEDURE DIVISION                        *
024600*****************************************************************
024700 PROCEDURE DIVISION.
024800 0000-CONTROL-PROCESS.
024900     PERFORM 1000-INITIALIZATION
025000         THRU 1099-INITIALIZATION-EXIT.
025100     PERFORM 2000-MAIN-PROCESS
025200         THRU 2000-MAIN-PROCESS-EXIT
025300         UNTIL WS-SESSIN-EOF.
025400     PERFORM 8000-WRITE-RUN-TOTALS
025500         THRU 8099-WRITE-RUN-TOTALS-EXIT.
025600     PERFORM EOJ9000-CLOSE-FILES
025700         THRU EOJ9999-EXIT.
025800     GOBACK.
025900 EJECT
026000 1000-INITIALIZATION.
026100     INITIALIZE WS-RUN-TOTALS.
026200     PERFORM 1050-LOAD-RULE-TABLES
026300         THRU 1059-LOAD-RULE-TABLES-EXIT.
026400     PERFORM 1100-OPEN-FILES
026500         THRU 1199-OPEN-FILES-EXIT.
026600     PERFORM 1200-PRIME-OUTCOMES
026700         THRU 1299-PRIME-OUTCOMES-EXIT.
026800     PERFORM 1300-PRIME-SKILLDET
026900         THRU 1399-PRIME-SKILLDET-EXIT.
027000 1099-INITIALIZATION-EXIT.
027100     EXIT.
027200*
027300*    SAME FIXED STRATEGY TABLE AS CGSTRSEL -- NEEDED HERE SO
027400*    RECONSIDER CAN RE-SELECT OFF THE SAME ROWS.
027500*
027600 1050-LOAD-RULE-TABLES.
027700     MOVE 'EXPERIENCE STRENGTH'   TO CG-DIM-EXPER.
027800     MOVE 'SKILL ALIGNMENT'       TO CG-DIM-SKILL.
027900     MOVE 'EVIDENCE DEPTH'        TO CG-DIM-DEPTH.
028000     MOVE 'POSITIONING'           TO CG-DIM-POSITION.
028100     MOVE 'NONE'                  TO CG-DIM-NONE.
028200
028300     MOVE CG-DIM-EXPER           TO CG-STRAT-ISSUE(1).
028400     MOVE 'ROLESHIFT'            TO CG-STRAT-NAME(1).
028500     MOVE 'TARGET ENTRY-LEVEL ROLES'
028600                                  TO CG-STRAT-ACTION(1).
028700     MOVE .45                    TO CG-STRAT-CONF(1).
028800
028900     MOVE CG-DIM-SKILL           TO CG-STRAT-ISSUE(2).
029000     MOVE 'SKILLGAPPATCH'        TO CG-STRAT-NAME(2).
029100     MOVE 'COMPLETE CERTIFICATION IN TOP MISSING SKILL'
029200                                  TO CG-STRAT-ACTION(2).
029300     MOVE .55                    TO CG-STRAT-CONF(2).
029400
029500     MOVE CG-DIM-DEPTH           TO CG-STRAT-ISSUE(3).
029600     MOVE 'RESUMEOPTIMIZATION'   TO CG-STRAT-NAME(3).
029700     MOVE 'ADD DETAILED PROJECT DESCRIPTIONS'
029800                                  TO CG-STRAT-ACTION(3).
029900     MOVE .70                    TO CG-STRAT-CONF(3).
030000
030100     MOVE CG-DIM-POSITION        TO CG-STRAT-ISSUE(4).
030200     MOVE 'RESUMEOPTIMIZATION'   TO CG-STRAT-NAME(4).
030300     MOVE 'CLARIFY ROLE POSITIONING'
030400                                  TO CG-STRAT-ACTION(4).
030500     MOVE .68                    TO CG-STRAT-CONF(4).
030600
030700     MOVE CG-DIM-NONE            TO CG-STRAT-ISSUE(5).
030800     MOVE 'HOLDPOSITION'         TO CG-STRAT-NAME(5).
030900     MOVE 'CONTINUE CURRENT APPLICATIONS'
031000                                  TO CG-STRAT-ACTION(5).
031100     MOVE .75                    TO CG-STRAT-CONF(5).
031200 1059-LOAD-RULE-TABLES-EXIT.
031300     EXIT.
031400 EJECT
031500 1100-OPEN-FILES.
031600     OPEN INPUT  SESSION-FILE-IN.
031700     OPEN OUTPUT SESSION-FILE-OUT.
031800     OPEN INPUT  OUTCOME-FILE.
031900     OPEN INPUT  SKILL-FILE.
032000     OPEN OUTPUT HISTORY-FILE.
032100     OPEN OUTPUT EXPLAIN-REPORT-FILE.
032200     IF WS-SESSIN-STATUS NOT = '00' OR WS-SESSOUT-STATUS NOT = '00'
032300         OR WS-OUTCOMES-STATUS NOT = '00'
032400         OR WS-SKILLDET-STATUS NOT = '00'
032500         OR WS-HISTFILE-STATUS NOT = '00'
032600         OR WS-RUNLOG-STATUS NOT = '00'
032700         DISPLAY 'OPEN FAILED IN CGOUTLOP'
032800         GO TO EOJ9900-ABEND
032900     END-IF.
033000 1199-OPEN-FILES-EXIT.
033100     EXIT.
033200*
033300 1200-PRIME-OUTCOMES.
033400     READ OUTCOME-FILE
033500         AT END
033600             SET WS-OUTCOMES-EOF TO TRUE
033700     END-READ.
033800 1299-PRIME-OUTCOMES-EXIT.
033900     EXIT.
034000*
034100 1300-PRIME-SKILLDET.
034200     READ SKILL-FILE
034300         AT END
034400             SET WS-SKILLDET-EOF TO TRUE
034500     END-READ.
034600 1399-PRIME-SKILLDET-EXIT.
034700     EXIT.
034800 EJECT
034900*-----------------------------------------------------------------*
035000*                         MAIN PROCESS
035100*-----------------------------------------------------------------*
035200 2000-MAIN-PROCESS.
035300     READ SESSION-FILE-IN
035400         AT END
035500             SET WS-SESSIN-EOF TO TRUE
035600     END-READ.
035700     IF NOT WS-SESSIN-EOF
035800         PERFORM 2100-LOAD-SKILL-SIGNAL
035900             THRU 2199-LOAD-SKILL-SIGNAL-EXIT
036000         MOVE SES-CUR-CONF TO WS-CUR-CONF
036100         SET CG-STRAT-IX TO 1
036200         SEARCH CG-STRAT-ENTRY
036300             WHEN CG-STRAT-NAME(CG-STRAT-IX) = SES-STRATEGY
036400                 AND CG-STRAT-ACTION(CG-STRAT-IX) = SES-ACTION
036500                 SET WS-CUR-STRAT-IX TO CG-STRAT-IX
036600         END-SEARCH
036700         PERFORM 2500-APPLY-EVENTS-FOR-CANDIDATE
036800             THRU 2599-APPLY-EVENTS-FOR-CANDIDATE-EXIT
036900         PERFORM 2900-WRITE-SESSION-OUT
037000             THRU 2999-WRITE-SESSION-OUT-EXIT
037100     END-IF.
037200 2000-MAIN-PROCESS-EXIT.
037300     EXIT.
037400 EJECT
037500*-----------------------------------------------------------------*
037600*    POSITIONING-SIGNAL LOOKUP -- CONSUME ALL SKILLDET ROWS FOR
037700*    THE CANDIDATE NOW ON SESSFILE AND DERIVE THE SIGNAL
037800*-----------------------------------------------------------------*
037900 2100-LOAD-SKILL-SIGNAL.
038000     INITIALIZE WS-SIGNAL-COUNTS WS-SIGNAL-RESULT.
038100     PERFORM 2150-CLASSIFY-NEXT-SKILL
038200         THRU 2159-CLASSIFY-NEXT-SKILL-EXIT
038300         UNTIL WS-SKILLDET-EOF
038400         OR SKL-CAND-ID NOT = SES-CAND-ID.
038500
038600     ADD WS-SKL-PRODUCTION-CNT WS-SKL-APPLIED-CNT
038700         WS-SKL-THEORETICAL-CNT TO WS-SKL-TOTAL-CNT.
038800
038900     IF WS-SKL-TOTAL-CNT >= 4
039000         IF WS-SKL-THEORETICAL-CNT * 2 > WS-SKL-TOTAL-CNT     CG-0078
039100             SET WS-POSN-SIGNAL-ACTIVE TO TRUE
039200             COMPUTE WS-POSN-SIGNAL-CONF ROUNDED =             CG-0078
039300                 WS-SKL-THEORETICAL-CNT / WS-SKL-TOTAL-CNT     CG-0078
039400         END-IF
039500     END-IF.
039600 2199-LOAD-SKILL-SIGNAL-EXIT.
039700     EXIT.
039800*
039900 2150-CLASSIFY-NEXT-SKILL.
040000     EVALUATE TRUE
040100         WHEN SKL-EVIDENCED-WORK
040200             ADD 1 TO WS-SKL-PRODUCTION-CNT
040300         WHEN SKL-EVIDENCED-PROJ
040400             ADD 1 TO WS-SKL-APPLIED-CNT
040500         WHEN OTHER
040600             ADD 1 TO WS-SKL-THEORETICAL-CNT
040700     END-EVALUATE.
040800     READ SKILL-FILE
040900         AT END
041000             SET WS-SKILLDET-EOF TO TRUE
041100     END-READ.
041200 2159-CLASSIFY-NEXT-SKILL-EXIT.
041300     EXIT.
041400 EJECT
041500*-----------------------------------------------------------------*
041600*    APPLY EVERY OUTCOME EVENT FOR THE CURRENT CANDIDATE, IN
041700*    OUT-SEQ ORDER, AND EVALUATE THE TRANSITION RULES AFTER
041800*    EACH ONE
041900*-----------------------------------------------------------------*
042000 2500-APPLY-EVENTS-FOR-CANDIDATE.
042100     PERFORM 2550-APPLY-ONE-EVENT
042200         THRU 2559-APPLY-ONE-EVENT-EXIT
042300         UNTIL WS-OUTCOMES-EOF
042400         OR OUT-CAND-ID NOT = SES-CAND-ID.
042500 2599-APPLY-EVENTS-FOR-CANDIDATE-EXIT.
042600     EXIT.
042700*
042800 2550-APPLY-ONE-EVENT.
042900     ADD 1 TO WS-EVENTS-PROCESSED.
043000     MOVE SES-STATE TO WS-OLD-STATE.
043100     PERFORM 2200-APPLY-OUTCOME
043200         THRU 2299-APPLY-OUTCOME-EXIT.
043300     PERFORM 2300-EVALUATE-TRANSITIONS
043400         THRU 2399-EVALUATE-TRANSITIONS-EXIT.
043500     IF WS-TRANSITION-OCCURRED
043600         PERFORM 2600-WRITE-EXPLAIN-LINE
043700             THRU 2699-WRITE-EXPLAIN-LINE-EXIT
043800     END-IF.
043900     READ OUTCOME-FILE
044000         AT END
044100             SET WS-OUTCOMES-EOF TO TRUE
044200     END-READ.
044300 2559-APPLY-ONE-EVENT-EXIT.
044400     EXIT.
044500 EJECT
044600*-----------------------------------------------------------------*
044700*    CONFIDENCE DELTA AND INTERVIEW/NEGATIVE COUNTERS
044800*-----------------------------------------------------------------*
044900 2200-APPLY-OUTCOME.
045000     EVALUATE TRUE
045100         WHEN OUT-IS-INTERVIEW
045200             ADD .05 TO WS-CUR-CONF
045300             ADD 1 TO SES-INTERVIEWS
045400         WHEN OUT-IS-OFFER
045500             ADD .15 TO WS-CUR-CONF
045600             ADD 1 TO SES-INTERVIEWS
045700         WHEN OUT-IS-REJECTED
045800             SUBTRACT .10 FROM WS-CUR-CONF
045900             ADD 1 TO SES-NEGATIVES
046000         WHEN OUT-IS-NO-RESPONSE
046100             SUBTRACT .10 FROM WS-CUR-CONF
046200             ADD 1 TO SES-NEGATIVES
046300     END-EVALUATE.
046400     IF WS-CUR-CONF < 0
046500         MOVE 0 TO WS-CUR-CONF
046600     END-IF.
046700     IF WS-CUR-CONF > 1
046800         MOVE 1 TO WS-CUR-CONF
046900     END-IF.
047000     MOVE WS-CUR-CONF TO SES-CUR-CONF.
047100 2299-APPLY-OUTCOME-EXIT.
047200     EXIT.
047300 EJECT
047400*-----------------------------------------------------------------*
047500*    TRANSITION RULES, EVALUATED IN FIXED ORDER.  ONLY THE
047600*    FIRST RULE THAT FIRES APPLIES.
047700*-----------------------------------------------------------------*
047800 2300-EVALUATE-TRANSITIONS.
047900     MOVE 'N' TO WS-TRANSITION-IND.
048000     MOVE SPACE TO WS-RULE-FIRED.
048100
048200     IF WS-CUR-CONF < .30 OR SES-NEGATIVES >= 3
048300         SET SES-ST-RECONSIDER TO TRUE
048400         MOVE '1' TO WS-RULE-FIRED
048500         SET WS-TRANSITION-OCCURRED TO TRUE
048600     END-IF.
048700
048800     IF NOT WS-TRANSITION-OCCURRED AND SES-ST-EXPLORE
048900         AND SES-INTERVIEWS >= 1 AND WS-CUR-CONF >= .55
049000         SET SES-ST-VALIDATE TO TRUE
049100         MOVE '2' TO WS-RULE-FIRED
049200         SET WS-TRANSITION-OCCURRED TO TRUE
049300     END-IF.
049400
049500     IF NOT WS-TRANSITION-OCCURRED AND SES-ST-VALIDATE
049600         AND SES-INTERVIEWS >= 2 AND WS-CUR-CONF >= .65
049700         AND NOT WS-POSN-SIGNAL-ACTIVE
049800         SET SES-ST-EXECUTE TO TRUE
049900         MOVE '3' TO WS-RULE-FIRED
050000         SET WS-TRANSITION-OCCURRED TO TRUE
050100     END-IF.
050200
050300     IF NOT WS-TRANSITION-OCCURRED AND SES-ST-VALIDATE
050400         AND WS-POSN-SIGNAL-ACTIVE
050500         AND WS-POSN-SIGNAL-CONF >= .80
050600         SET SES-ST-EXPLORE TO TRUE
050700         MOVE '4' TO WS-RULE-FIRED
050800         SET WS-TRANSITION-OCCURRED TO TRUE
050900     END-IF.
051000
051100     IF WS-TRANSITION-OCCURRED
051200         MOVE SES-STATE TO WS-NEW-STATE
051300         PERFORM 2350-BUMP-TRANSITION-COUNTER
051400             THRU 2359-BUMP-TRANSITION-COUNTER-EXIT
051500         IF SES-ST-RECONSIDER
051600             PERFORM 2400-RECONSIDER-STRATEGY
051700                 THRU 2499-RECONSIDER-STRATEGY-EXIT
051800         END-IF
051900     END-IF.
052000 2399-EVALUATE-TRANSITIONS-EXIT.
052100     EXIT.
052200*
052300 2350-BUMP-TRANSITION-COUNTER.
052400     EVALUATE TRUE
052500         WHEN SES-ST-VALIDATE
052600             ADD 1 TO WS-CNT-TO-VALIDATE
052700         WHEN SES-ST-EXECUTE
052800             ADD 1 TO WS-CNT-TO-EXECUTE
052900         WHEN SES-ST-EXPLORE
053000             ADD 1 TO WS-CNT-TO-EXPLORE
053100         WHEN SES-ST-RECONSIDER
053200             ADD 1 TO WS-CNT-TO-RECONSIDER
053300     END-EVALUATE.
053400 2359-BUMP-TRANSITION-COUNTER-EXIT.
053500     EXIT.
053600 EJECT
053700*-----------------------------------------------------------------*
053800*    RULE 5 -- RETIRE THE FAILED STRATEGY TO HISTORY, THEN
053900*    RE-SELECT THE NEXT ROW DOWN THE FIXED STRATEGY TABLE
054000*-----------------------------------------------------------------*
054100 2400-RECONSIDER-STRATEGY.
054200     MOVE 'Y' TO SES-FAILED.
054300     PERFORM 2450-WRITE-HISTORY-RECORD
054400         THRU 2459-WRITE-HISTORY-RECORD-EXIT.
054500     ADD 1 TO WS-STRATEGIES-RETIRED.
054600     ADD 1 TO SES-LOOP-ITER.
054700
054800     IF WS-CUR-STRAT-IX < 5
054900         ADD 1 TO WS-CUR-STRAT-IX
055000     ELSE
055100         MOVE 5 TO WS-CUR-STRAT-IX
055200     END-IF.
055300
055400     MOVE CG-STRAT-NAME(WS-CUR-STRAT-IX)   TO SES-STRATEGY.
055500     MOVE CG-STRAT-ACTION(WS-CUR-STRAT-IX) TO SES-ACTION.
055600     MOVE CG-STRAT-CONF(WS-CUR-STRAT-IX)   TO SES-INIT-CONF.
055700     MOVE CG-STRAT-CONF(WS-CUR-STRAT-IX)   TO SES-CUR-CONF.
055800     MOVE CG-STRAT-CONF(WS-CUR-STRAT-IX)   TO WS-CUR-CONF.
055900     SET SES-ST-EXPLORE TO TRUE.
056000     MOVE ZERO TO SES-INTERVIEWS.
056100     MOVE ZERO TO SES-NEGATIVES.
056200     MOVE 'N' TO SES-FAILED.
056300 2499-RECONSIDER-STRATEGY-EXIT.
056400     EXIT.
056500*
056600 2450-WRITE-HISTORY-RECORD.
056700     MOVE SES-CAND-ID     TO HIST-CAND-ID.
056800     MOVE SES-STRATEGY    TO HIST-STRATEGY.
056900     MOVE SES-ACTION      TO HIST-ACTION.
057000     MOVE SES-INIT-CONF   TO HIST-INIT-CONF.
057100     MOVE SES-CUR-CONF    TO HIST-CUR-CONF.
057200     MOVE SES-STATE       TO HIST-STATE.
057300     MOVE SES-INTERVIEWS  TO HIST-INTERVIEWS.
057400     MOVE SES-NEGATIVES   TO HIST-NEGATIVES.
057500     MOVE SES-FAILED      TO HIST-FAILED.
057600     MOVE SES-LOOP-ITER   TO HIST-LOOP-ITER.
057700     WRITE HISTFILE-REC.
057800     IF WS-HISTFILE-STATUS NOT = '00'
057900         DISPLAY 'WRITE ERROR ON HISTFILE, STATUS='
058000                 WS-HISTFILE-STATUS
058100         GO TO EOJ9900-ABEND
058200     END-IF.
058300 2459-WRITE-HISTORY-RECORD-EXIT.
058400     EXIT.
058500 EJECT
058600*-----------------------------------------------------------------*
058700*    ONE EXPLANATION-LOG LINE PER TRANSITION
058800*-----------------------------------------------------------------*
058900 2600-WRITE-EXPLAIN-LINE.
059000     MOVE SES-CAND-ID      TO WS-EXP-CAND-ID.
059100     MOVE OUT-TYPE         TO WS-EXP-EVENT.
059200     MOVE WS-OLD-STATE     TO WS-EXP-OLD-STATE.
059300     MOVE WS-NEW-STATE     TO WS-EXP-NEW-STATE.
059400     MOVE WS-RULE-FIRED    TO WS-EXP-RULE.
059500     MOVE SES-CUR-CONF     TO WS-EXP-CONF.
059600     WRITE RUNLOG-REC FROM WS-EXPLAIN-LINE.
059700 2699-WRITE-EXPLAIN-LINE-EXIT.
059800     EXIT.
059900 EJECT
060000*-----------------------------------------------------------------*
060100*    REWRITE THE SESSION RECORD TO THE NEW GENERATION
060200*-----------------------------------------------------------------*
060300 2900-WRITE-SESSION-OUT.
060400     MOVE SES-CAND-ID     TO SESOUT-CAND-ID.
060500     MOVE SES-STRATEGY    TO SESOUT-STRATEGY.
060600     MOVE SES-ACTION      TO SESOUT-ACTION.
060700     MOVE SES-INIT-CONF   TO SESOUT-INIT-CONF.
060800     MOVE SES-CUR-CONF    TO SESOUT-CUR-CONF.
060900     MOVE SES-STATE       TO SESOUT-STATE.
061000     MOVE SES-INTERVIEWS  TO SESOUT-INTERVIEWS.
061100     MOVE SES-NEGATIVES   TO SESOUT-NEGATIVES.
061200     MOVE SES-FAILED      TO SESOUT-FAILED.
061300     MOVE SES-LOOP-ITER   TO SESOUT-LOOP-ITER.
061400     WRITE SESSOUT-REC.
061500     IF WS-SESSOUT-STATUS NOT = '00'
061600         DISPLAY 'WRITE ERROR ON SESSOUT, STATUS='
061700                 WS-SESSOUT-STATUS
061800         GO TO EOJ9900-ABEND
061900     END-IF.
062000 2999-WRITE-SESSION-OUT-EXIT.
062100     EXIT.
062200 EJECT
062300*-----------------------------------------------------------------*
062400*    RUN TOTALS -- EVENTS, TRANSITIONS PER TARGET STATE,
062500*    STRATEGIES RETIRED
062600*-----------------------------------------------------------------*
062700 8000-WRITE-RUN-TOTALS.
062800     SET WS-TOT-IX TO 1.
062900     PERFORM 8050-DUMP-RUN-TOTALS
063000         THRU 8059-DUMP-RUN-TOTALS-EXIT.
063100     MOVE SPACE TO WS-EXPLAIN-LINE.
063200     MOVE 'EVENTS PROCESSED' TO WS-EXP-EVENT.
063300     WRITE RUNLOG-REC FROM WS-EXPLAIN-LINE.
063400 8099-WRITE-RUN-TOTALS-EXIT.
063500     EXIT.
063600 EJECT
063700*-----------------------------------------------------------------*
063800*    LOOP-BY-PARAGRAPH DUMP OF THE RUN-TOTALS TABLE -- ONE ENTRY
063900*    PER PASS, NO INLINE PERFORM, PER SHOP STANDARDS
064000*-----------------------------------------------------------------*
064100 8050-DUMP-RUN-TOTALS.
064200     IF WS-TOT-IX > 6
064300         GO TO 8059-DUMP-RUN-TOTALS-EXIT
064400     END-IF.
064500     DISPLAY 'RUN TOTAL ENTRY ' WS-TOT-IX ' = '
064600             WS-RUN-TOTAL-ENTRY(WS-TOT-IX).
064700     SET WS-TOT-IX UP BY 1.
064800     GO TO 8050-DUMP-RUN-TOTALS.
064900 8059-DUMP-RUN-TOTALS-EXIT.
065000     EXIT.
065100 EJECT
065200 EOJ9000-CLOSE-FILES.
065300     CLOSE SESSION-FILE-IN SESSION-FILE-OUT OUTCOME-FILE
065400           SKILL-FILE HISTORY-FILE EXPLAIN-REPORT-FILE.
065500     GO TO EOJ9999-EXIT.
065600 EOJ9900-ABEND.
065700     DISPLAY 'PROGRAM ABENDING -- CGOUTLOP'.
065800     CALL 'CKABEND'.
065900 EOJ9999-EXIT.
066000     EXIT.
