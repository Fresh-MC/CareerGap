000100*****************************************************************
000200* PROGRAM NAME:    CGSKLMAT
000300* ORIGINAL AUTHOR: RAMONA V. MASON
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/18/89  RVM           CG-0002  ORIGINAL PROGRAM -- SKILL-
000900*                         MATURITY RUN AGAINST SKILLDET.
001000* 09/03/91  RVM           CG-0012  ADDED WORK-OVER-PROJECT-OVER-
001100*                         EDUCATION CLASSIFICATION HIERARCHY.
001200* 02/18/93  LDT           CG-0026  ADDED THE POSITIONING-ISSUE
001300*                         SIGNAL AND ITS CONFIDENCE.
001400* 11/30/98  JKW           CG-0041  Y2K REVIEW -- NO DATE-
001500*                         SENSITIVE FIELDS IN THIS PROGRAM, NO
001600*                         CHANGE REQUIRED.
001700* 03/22/99  JKW           CG-0046  CONVERTED RUN TOTALS TO
001800*                         COMP-3 FOR PERFORMANCE.
001900* 08/09/01  SPH           CG-0054  CORRECTED ROUNDING ON THE
002000*                         SIGNAL-CONFIDENCE COMPUTE.
002100* 08/23/01  SPH           CG-0056  ADDED A TRACE DISPLAY OF THE
002200*                         SNAPSHOT LINE AHEAD OF WRITE FOR THE
002300*                         OPERATIONS DESK.
002400* 09/14/07  SPH           CG-0071  CONVERTED THE RUN-TOTALS
002500*                         DIAGNOSTIC DUMP TO A LOOP-BY-PARAGRAPH
002600*                         PATTERN PER THE SHOP COPYBOOK STANDARD.
002700* 02/19/08  SPH           CG-0078  WS-CAND-TOTAL-CNT WAS NEVER
002800*                         RE-ZEROED PER CANDIDATE -- IT WAS
002900*                         CARRYING FORWARD AND ACCUMULATING
003000*                         ACROSS THE WHOLE RUN.  ALSO MOVED THE
003100*                         CONFIDENCE COMPUTE INSIDE THE SIGNAL-
003200*                         ACTIVE TEST SO A NON-TRIGGERED SIGNAL
003300*                         NEVER PRINTS A NONZERO CONFIDENCE.
003400* 02/21/08  SPH           CG-0079  RETITLED TWO PARAGRAPH
003500*                         BANNERS -- SAME QA CLEANUP AS THE
003600*                         OTHER FIVE PROGRAMS.
003700*****************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.  CGSKLMAT.
004000 AUTHOR. RAMONA V. MASON.
004100 INSTALLATION. DATA PROCESSING DIVISION.
004200 DATE-WRITTEN. 04/18/89.
004300 DATE-COMPILED.
004400 SECURITY. NON-CONFIDENTIAL.
004500*=================================================================*
004600 ENVIRONMENT DIVISION.
004700*-----------------------------------------------------------------*
004800 CONFIGURATION SECTION.
004900*-----------------------------------------------------------------*
005000 SOURCE-COMPUTER. IBM-3081.
005100*-----------------------------------------------------------------*
005200 OBJECT-COMPUTER. IBM-3081.
005300*-----------------------------------------------------------------*
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 IS CG-RERUN-SWITCH
005700     CLASS CG-ALPHA-CLASS IS 'A' THRU 'Z'.
005800*-----------------------------------------------------------------*
005900 INPUT-OUTPUT SECTION.
006000*-----------------------------------------------------------------*
006100 FILE-CONTROL.
006200     SELECT SKILL-FILE ASSIGN TO SKILLDET
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS WS-SKILLDET-STATUS.
006500*
006600     SELECT SNAPSHOT-REPORT-FILE ASSIGN TO SNAPRPT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-SNAPRPT-STATUS.
006900*=================================================================*
007000 DATA DIVISION.
007100 FILE SECTION.
007200*-----------------------------------------------------------------*
007300 FD  SKILL-FILE
007400     RECORDING MODE IS F
007500     BLOCK CONTAINS 0 RECORDS.
007600 COPY CGSKLDRC.
007700 EJECT
007800 FD  SNAPSHOT-REPORT-FILE
007900     RECORDING MODE IS F.
008000 01  SNAPRPT-REC                      PIC X(132).
008100 EJECT
008200*****************************************************************
008300*                     W O R K I N G   S T O R A G E              *
008400*****************************************************************
008500 WORKING-STORAGE SECTION.
008600 01  FILLER PIC X(32)
008700     VALUE 'CGSKLMAT WORKING STORAGE BEGINS'.
008800*-----------------------------------------------------------------*
008900 COPY CGWRKARA.
009000 EJECT
009100 01  WS-STATUS-AREA.
009200     05  WS-SKILLDET-STATUS           PIC X(2) VALUE '00'.
009300     05  WS-SNAPRPT-STATUS            PIC X(2) VALUE '00'.
009400     05  WS-END-OF-FILE-IND           PIC X(1) VALUE 'N'.
009500         88  WS-END-OF-FILE           VALUE 'Y'.
009600     05  WS-FIRST-RECORD-IND          PIC X(1) VALUE 'Y'.
009700         88  WS-FIRST-RECORD          VALUE 'Y'.
009800*-----------------------------------------------------------------*
009900*   CURRENT-CANDIDATE CONTROL-BREAK WORK AREA
010000*-----------------------------------------------------------------*
010100 01  WS-BREAK-WORK-AREA.
010200     05  WS-PRIOR-CAND-ID             PIC X(8) VALUE SPACE.
010300     05  WS-CUR-CAND-ID               PIC X(8) VALUE SPACE.
010400*-----------------------------------------------------------------*
010500*   PER-CANDIDATE MATURITY COUNTS -- REDEFINED AS A 3-ENTRY
010600*   TABLE FOR THE SNAPSHOT LINE'S THREE-COLUMN BREAKOUT
010700*-----------------------------------------------------------------*
010800 01  WS-CAND-MATURITY-COUNTS.
010900     05  WS-CAND-PRODUCTION-CNT       PIC 9(3) COMP-3 VALUE 0.
011000     05  WS-CAND-APPLIED-CNT          PIC 9(3) COMP-3 VALUE 0.
011100     05  WS-CAND-THEORETICAL-CNT      PIC 9(3) COMP-3 VALUE 0.
011200 01  WS-CAND-MATURITY-TABLE REDEFINES WS-CAND-MATURITY-COUNTS.
011300     05  WS-CAND-MAT-ENTRY OCCURS 3 TIMES
011400         INDEXED BY WS-MAT-IX
011500         PIC 9(3) COMP-3.
011600 01  WS-CAND-SIGNAL-WORK.
011700     05  WS-CAND-TOTAL-CNT            PIC 9(3) COMP-3 VALUE 0.
011800     05  WS-CAND-SIGNAL-IND           PIC X(1) VALUE 'N'.
011900         88  WS-CAND-SIGNAL-ACTIVE    VALUE 'Y'.
012000     05  WS-CAND-SIGNAL-CONF          PIC 9V99 COMP-3 VALUE 0.
012100*-----------------------------------------------------------------*
012200*   RUN TOTALS ACROSS ALL CANDIDATES
012300*-----------------------------------------------------------------*
012400 01  WS-RUN-TOTALS.
012500     05  WS-RUN-PRODUCTION-CNT        PIC 9(7) COMP-3 VALUE 0.
012600     05  WS-RUN-APPLIED-CNT           PIC 9(7) COMP-3 VALUE 0.
012700     05  WS-RUN-THEORETICAL-CNT       PIC 9(7) COMP-3 VALUE 0.
012800 01  WS-RUN-TOTALS-TABLE REDEFINES WS-RUN-TOTALS.
012900     05  WS-RUN-TOTAL-ENTRY OCCURS 3 TIMES
013000         INDEXED BY WS-TOT-IX
013100         PIC 9(7) COMP-3.
013200*-----------------------------------------------------------------*
013300*   PRINT LINE WORK AREAS
013400*-----------------------------------------------------------------*
013500 01  WS-HEADING-LINE.
013600     05  FILLER                       PIC X(36)
013700         VALUE 'CAREERGAP SKILL-MATURITY SNAPSHOT'.
013800     05  FILLER                       PIC X(96) VALUE SPACE.
013900 01  WS-SNAPSHOT-LINE.
014000     05  WS-SNP-CAND-ID               PIC X(8) VALUE SPACE.
014100     05  FILLER                       PIC X(4) VALUE SPACE.
014200     05  WS-SNP-PRODUCTION            PIC ZZ9 VALUE ZERO.
014300     05  FILLER                       PIC X(3) VALUE SPACE.
014400     05  WS-SNP-APPLIED                PIC ZZ9 VALUE ZERO.
014500     05  FILLER                       PIC X(3) VALUE SPACE.
014600     05  WS-SNP-THEORETICAL           PIC ZZ9 VALUE ZERO.
014700     05  FILLER                       PIC X(4) VALUE SPACE.
014800     05  WS-SNP-SIGNAL                PIC X(3) VALUE SPACE.
014900     05  FILLER                       PIC X(3) VALUE SPACE.
015000     05  WS-SNP-CONF                  PIC 9.99 VALUE ZERO.
015100     05  FILLER                       PIC X(91) VALUE SPACE.
015200*-----------------------------------------------------------------*
015300*   FLAT VIEW OF THE SNAPSHOT LINE FOR THE TRACE DISPLAY BELOW
015400*-----------------------------------------------------------------*
015500 01  WS-SNAPSHOT-LINE-FLAT REDEFINES WS-SNAPSHOT-LINE.             CG-0056
015600     05  WS-SNAPSHOT-LINE-TEXT        PIC X(132).                  CG-0056
015700 01  WS-TOTAL-LINE.
015800     05  WS-TOT-LABEL                 PIC X(30) VALUE SPACE.
015900     05  WS-TOT-COUNT                 PIC ZZZ,ZZ9 VALUE ZERO.
016000     05  FILLER                       PIC X(95) VALUE SPACE.
016100 01  FILLER PIC X(32)
016200     VALUE 'CGSKLMAT WORKING STORAGE ENDS  '.
016300 EJECT
016400 LINKAGE SECTION.
016500 EJECT
016600*****************************************************************
016700*                      PROCEDURE DIVISION                        *
016800*****************************************************************
016900 PROCEDURE DIVISION.
017000 0000-CONTROL-PROCESS.
017100     PERFORM 1000-INITIALIZATION
017200         THRU 1099-INITIALIZATION-EXIT.
017300     PERFORM 2000-MAIN-PROCESS
017400         THRU 2000-MAIN-PROCESS-EXIT
017500         UNTIL WS-END-OF-FILE.
017600     IF NOT WS-FIRST-RECORD
017700         PERFORM 2300-DERIVE-POSITIONING-SIGNAL
017800             THRU 2399-DERIVE-POSITIONING-SIGNAL-EXIT
017900         PERFORM 2400-WRITE-SNAPSHOT-LINE
018000             THRU 2499-WRITE-SNAPSHOT-LINE-EXIT
018100     END-IF.
018200     PERFORM 8000-WRITE-RUN-TOTALS
018300         THRU 8099-WRITE-RUN-TOTALS-EXIT.
018400     PERFORM EOJ9000-CLOSE-FILES
018500         THRU EOJ9999-EXIT.
018600     GOBACK.
018700 EJECT
018800 1000-INITIALIZATION.
018900     INITIALIZE WS-RUN-TOTALS.
019000     OPEN INPUT  SKILL-FILE.
019100     OPEN OUTPUT SNAPSHOT-REPORT-FILE.
019200     IF WS-SKILLDET-STATUS NOT = '00'
019300         OR WS-SNAPRPT-STATUS NOT = '00'
019400         DISPLAY 'OPEN FAILED IN CGSKLMAT'
019500         GO TO EOJ9900-ABEND
019600     END-IF.
019700     WRITE SNAPRPT-REC FROM WS-HEADING-LINE.
019800 1099-INITIALIZATION-EXIT.
019900     EXIT.
020000 EJECT
020100*-----------------------------------------------------------------*
020200*                         MAIN PROCESS
020300*-----------------------------------------------------------------*
020400 2000-MAIN-PROCESS.
020500     READ SKILL-FILE
020600         AT END
020700             SET WS-END-OF-FILE TO TRUE
020800             GO TO 2000-MAIN-PROCESS-EXIT
020900     END-READ.
021000     MOVE SKL-CAND-ID TO WS-CUR-CAND-ID.
021100     IF WS-FIRST-RECORD
021200         MOVE 'N' TO WS-FIRST-RECORD-IND
021300         MOVE WS-CUR-CAND-ID TO WS-PRIOR-CAND-ID
021400     END-IF.
021500     IF WS-CUR-CAND-ID NOT = WS-PRIOR-CAND-ID
021600         PERFORM 2300-DERIVE-POSITIONING-SIGNAL
021700             THRU 2399-DERIVE-POSITIONING-SIGNAL-EXIT
021800         PERFORM 2400-WRITE-SNAPSHOT-LINE
021900             THRU 2499-WRITE-SNAPSHOT-LINE-EXIT
022000         INITIALIZE WS-CAND-MATURITY-COUNTS
022100         MOVE WS-CUR-CAND-ID TO WS-PRIOR-CAND-ID
022200     END-IF.
022300     PERFORM 2200-CLASSIFY-SKILL
022400         THRU 2299-CLASSIFY-SKILL-EXIT.
022500 2000-MAIN-PROCESS-EXIT.
022600     EXIT.
022700 EJECT
022800*-----------------------------------------------------------------*
022900*    CLASSIFY ONE SKILL: PRODUCTION > APPLIED > THEORETICAL
023000*-----------------------------------------------------------------*
023100 2200-CLASSIFY-SKILL.
023200     EVALUATE TRUE
023300         WHEN SKL-EVIDENCED-WORK
023400             ADD 1 TO WS-CAND-PRODUCTION-CNT
023500             ADD 1 TO WS-RUN-PRODUCTION-CNT
023600         WHEN SKL-EVIDENCED-PROJ
023700             ADD 1 TO WS-CAND-APPLIED-CNT
023800             ADD 1 TO WS-RUN-APPLIED-CNT
023900         WHEN OTHER
024000             ADD 1 TO WS-CAND-THEORETICAL-CNT
024100             ADD 1 TO WS-RUN-THEORETICAL-CNT
024200     END-EVALUATE.
024300 2299-CLASSIFY-SKILL-EXIT.
024400     EXIT.
024500 EJECT
024600*-----------------------------------------------------------------*
024700*    DERIVE THE RESUME POSITIONING-ISSUE SIGNAL FOR THE
024800*    CANDIDATE WHOSE GROUP JUST CLOSED
024900*-----------------------------------------------------------------*
025000 2300-DERIVE-POSITIONING-SIGNAL.
025100     MOVE 'N' TO WS-CAND-SIGNAL-IND.
025200     MOVE 0 TO WS-CAND-SIGNAL-CONF.
025300     MOVE 0 TO WS-CAND-TOTAL-CNT.                           CG-0078
025400     ADD WS-CAND-PRODUCTION-CNT WS-CAND-APPLIED-CNT
025500         WS-CAND-THEORETICAL-CNT TO WS-CAND-TOTAL-CNT.
025600     IF WS-CAND-TOTAL-CNT >= 4
025700         IF WS-CAND-THEORETICAL-CNT * 2 > WS-CAND-TOTAL-CNT   CG-0078
025800             SET WS-CAND-SIGNAL-ACTIVE TO TRUE
025900             COMPUTE WS-CAND-SIGNAL-CONF ROUNDED =            CG-0078
026000                 WS-CAND-THEORETICAL-CNT / WS-CAND-TOTAL-CNT  CG-0078
026100         END-IF
026200     END-IF.
026300 2399-DERIVE-POSITIONING-SIGNAL-EXIT.
026400     EXIT.
026500 EJECT
026600 2400-WRITE-SNAPSHOT-LINE.
026700     MOVE WS-PRIOR-CAND-ID           TO WS-SNP-CAND-ID.
026800     MOVE WS-CAND-PRODUCTION-CNT     TO WS-SNP-PRODUCTION.
026900     MOVE WS-CAND-APPLIED-CNT        TO WS-SNP-APPLIED.
027000     MOVE WS-CAND-THEORETICAL-CNT    TO WS-SNP-THEORETICAL.
027100     IF WS-CAND-SIGNAL-ACTIVE
027200         MOVE 'YES' TO WS-SNP-SIGNAL
027300     ELSE
027400         MOVE 'NO'  TO WS-SNP-SIGNAL
027500     END-IF.
027600     MOVE WS-CAND-SIGNAL-CONF        TO WS-SNP-CONF.
027700     DISPLAY 'SNAPSHOT LINE: ' WS-SNAPSHOT-LINE-TEXT.              CG-0056
027800     WRITE SNAPRPT-REC FROM WS-SNAPSHOT-LINE.
027900 2499-WRITE-SNAPSHOT-LINE-EXIT.
028000     EXIT.
028100 EJECT
028200*-----------------------------------------------------------------*
028300*    RUN TOTALS -- SKILLS PER MATURITY LEVEL ACROSS THE RUN
028400*-----------------------------------------------------------------*
028500 8000-WRITE-RUN-TOTALS.
028600     MOVE 'PRODUCTION SKILLS'  TO WS-TOT-LABEL.
028700     MOVE WS-RUN-PRODUCTION-CNT TO WS-TOT-COUNT.
028800     WRITE SNAPRPT-REC FROM WS-TOTAL-LINE.
028900
029000     MOVE 'APPLIED SKILLS'     TO WS-TOT-LABEL.
029100     MOVE WS-RUN-APPLIED-CNT    TO WS-TOT-COUNT.
029200     WRITE SNAPRPT-REC FROM WS-TOTAL-LINE.
029300
029400     MOVE 'THEORETICAL SKILLS' TO WS-TOT-LABEL.
029500     MOVE WS-RUN-THEORETICAL-CNT TO WS-TOT-COUNT.
029600     WRITE SNAPRPT-REC FROM WS-TOTAL-LINE.
029700
029800     SET WS-TOT-IX TO 1.
029900     PERFORM 8050-DUMP-RUN-TOTALS
030000         THRU 8059-DUMP-RUN-TOTALS-EXIT.
030100 8099-WRITE-RUN-TOTALS-EXIT.
030200     EXIT.
030300 EJECT
030400*-----------------------------------------------------------------*
030500*    LOOP-BY-PARAGRAPH DUMP OF THE RUN-TOTALS TABLE -- ONE ENTRY
030600*    PER PASS, NO INLINE PERFORM, PER SHOP STANDARDS
030700*-----------------------------------------------------------------*
030800 8050-DUMP-RUN-TOTALS.
030900     IF WS-TOT-IX > 3
031000         GO TO 8059-DUMP-RUN-TOTALS-EXIT
031100     END-IF.
031200     DISPLAY 'RUN TOTAL ENTRY ' WS-TOT-IX ' = '
031300             WS-RUN-TOTAL-ENTRY(WS-TOT-IX).
031400     SET WS-TOT-IX UP BY 1.
031500     GO TO 8050-DUMP-RUN-TOTALS.
031600 8059-DUMP-RUN-TOTALS-EXIT.
031700     EXIT.
031800 EJECT
031900 EOJ9000-CLOSE-FILES.
032000     CLOSE SKILL-FILE SNAPSHOT-REPORT-FILE.
032100     GO TO EOJ9999-EXIT.
032200 EOJ9900-ABEND.
032300     DISPLAY 'PROGRAM ABENDING -- CGSKLMAT'.
032400     CALL 'CKABEND'.
032500 EOJ9999-EXIT.
032600     EXIT.
